000100*=============================================================*  CCC0010
000200*    CCRMCFG.CPY                                              *  CCC0020
000300*    SISTEMA - CCRM  (CONTROLE ACADEMICO)                     *  CCC0030
000400*    FINALIDADE : PARAMETROS FIXOS DO PROCESSAMENTO BATCH     *  CCC0040
000500*                 (NOMES DE PASTA/ARQUIVO, LIMITE DE CREDITOS,*  CCC0050
000600*                 TABELA DE PONTOS POR CONCEITO)              *  CCC0060
000700*    ANALISTA        : J.KOIKE                                *  CCC0070
000800*    PROGRAMADOR(A)  : R.SILVA                                *  CCC0080
000900*    DATA            : 08/03/1999                             *  CCC0090
001000*    VRS        DATA          DESCRICAO                       *  CCC0100
001100*    1.0        08/03/1999    IMPLANTACAO                     *  CCC0110
001200*    1.1        14/07/1999    R.SILVA  CHG0037 - AJUSTE LIMITE*  CCC0120
001300*                             DE CREDITOS PARA 18 (ERA 21)    *  CCC0130
001400*    1.2        22/02/2001    M.ARRUDA CHG0104 - INCLUIDA     *  CCC0140
001500*                             TABELA DE PONTOS POR CONCEITO   *  CCC0150
001600*=============================================================*  CCC0160
001700*                                                              *  CCC0170
001800*    NOMES DE PASTA E ARQUIVO DO LOTE NOTURNO                 *  CCC0180
001900 01  CFG-PASTAS.                                                 CCC0190
002000     05  CFG-PASTA-DADOS         PIC X(08) VALUE 'data'.         CCC0200
002100     05  CFG-PASTA-BACKUP        PIC X(08) VALUE 'backups'.      CCC0210
002200     05  CFG-ARQ-ALUNOS          PIC X(12) VALUE                 CCC0220
002300             'students.csv'.                                     CCC0230
002400     05  CFG-ARQ-CURSOS          PIC X(11) VALUE                 CCC0240
002500             'courses.csv'.                                      CCC0250
002600*                                                              *  CCC0260
002700*    LIMITE DE CREDITOS POR SEMESTRE - CHG0037                *  CCC0270
002800 01  CFG-LIMITE-CREDITOS         PIC 9(02) VALUE 18.             CCC0280
002900*                                                              *  CCC0290
003000*    TABELA DE PONTOS POR CONCEITO (GRADE-POINT) - CHG0104     *  CCC0300
003100*    MONTADA POR VALUE/REDEFINES NO PADRAO DA CASA - CADA      *  CCC0310
003200*    ENTRADA TEM O CONCEITO (1 POSICAO), UM FILLER SEPARADOR   *  CCC0320
003300*    E O PONTO EM 3 DIGITOS (PIC 9(02)V9)                      *  CCC0330
003400 01  WS-TABELA-PONTOS-V.                                         CCC0340
003500     05  FILLER                  PIC X(05) VALUE 'S 100'.        CCC0350
003600     05  FILLER                  PIC X(05) VALUE 'A 090'.        CCC0360
003700     05  FILLER                  PIC X(05) VALUE 'B 080'.        CCC0370
003800     05  FILLER                  PIC X(05) VALUE 'C 070'.        CCC0380
003900     05  FILLER                  PIC X(05) VALUE 'D 060'.        CCC0390
004000     05  FILLER                  PIC X(05) VALUE 'E 050'.        CCC0400
004100     05  FILLER                  PIC X(05) VALUE 'F 000'.        CCC0410
004200 01  WS-TABELA-PONTOS REDEFINES WS-TABELA-PONTOS-V.              CCC0420
004300     05  WS-PONTO-ENTRADA OCCURS 7 TIMES                         CCC0430
004400                          INDEXED BY WS-IX-PONTO.                CCC0440
004500         10  WS-CONCEITO-TAB     PIC X(01).                      CCC0450
004600         10  FILLER              PIC X(01).                      CCC0460
004700         10  WS-PONTO-TAB        PIC 9(02)V9.                    CCC0470
004800*                                                              *  CCC0480
004900*    RESERVADO PARA EXPANSAO FUTURA DE PARAMETROS DO LOTE      *  CCC0490
005000 01  FILLER                      PIC X(20) VALUE SPACES.         CCC0500
