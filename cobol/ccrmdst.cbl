000100 IDENTIFICATION DIVISION.                                        DST00010
000200 PROGRAM-ID. CCRMDST-COB.                                        DST00020
000300 AUTHOR. M.ARRUDA.                                                DST00030
000400 INSTALLATION. EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   DST00040
000500 DATE-WRITTEN. 27/11/2000.                                       DST00050
000600 DATE-COMPILED.                                                  DST00060
000700 SECURITY.  USO INTERNO - SETOR ACADEMICO.                       DST00070
000800*=============================================================* DST00080
000900*    CCRMDST-COB                                                * DST00090
001000*    SISTEMA - CCRM  (CONTROLE ACADEMICO)                      * DST00100
001100*    FINALIDADE : EMITE A LISTA DE DISTRIBUICAO DE GPA DE       * DST00110
001200*                 TODOS OS ALUNOS CADASTRADOS, NA ORDEM DO     * DST00120
001300*                 ARQUIVO STUWORK.DAT - SEM QUEBRA DE CONTROLE * DST00130
001400*                 E SEM ORDENACAO (LISTAGEM PLANA)             * DST00140
001500*    ANALISTA        : J.KOIKE                                 * DST00150
001600*    PROGRAMADOR(A)  : M.ARRUDA                                * DST00160
001700*    VRS        DATA          DESCRICAO                        * DST00170
001800*    1.0        27/11/2000    IMPLANTACAO                      * DST00180
001900*    1.1        22/02/2001    R.SILVA  CHG0104 - GPA ACUMULADO * DST00190
002000*                             COM 3 CASAS, ARREDONDA NA IMPRESSAO*DST00200
002100*=============================================================* DST00210
002200                                                                 DST00220
002300 ENVIRONMENT DIVISION.                                           DST00230
002400 CONFIGURATION SECTION.                                          DST00240
002500 SOURCE-COMPUTER. IBM-370.                                       DST00250
002600 OBJECT-COMPUTER. IBM-370.                                       DST00260
002700 SPECIAL-NAMES.                                                  DST00270
002800     C01 IS TOP-OF-FORM                                          DST00280
002900     UPSI-0 ON STATUS IS CHAVE-DEBUG.                             DST00290
003000 INPUT-OUTPUT SECTION.                                           DST00300
003100 FILE-CONTROL.                                                   DST00310
003200     SELECT ARQ-STUWORK ASSIGN TO STUWORK                        DST00320
003300                 ORGANIZATION IS SEQUENTIAL                      DST00330
003400                 ACCESS MODE IS SEQUENTIAL                       DST00340
003500                 FILE STATUS IS STATUS-STUWRK.                   DST00350
003600                                                                 DST00360
003700     SELECT ARQ-CRSWORK ASSIGN TO CRSWORK                        DST00370
003800                 ORGANIZATION IS SEQUENTIAL                      DST00380
003900                 ACCESS MODE IS SEQUENTIAL                       DST00390
004000                 FILE STATUS IS STATUS-CRSWRK.                   DST00400
004100                                                                 DST00410
004200     SELECT RELAT ASSIGN TO PRINTER.                             DST00420
004300                                                                 DST00430
004400 DATA DIVISION.                                                  DST00440
004500 FILE SECTION.                                                   DST00450
004600 FD  ARQ-STUWORK                                                  DST00460
004700     LABEL RECORD STANDARD.                                      DST00470
004800 01  REG-STUWORK.                                                DST00480
004900     COPY STUWRK.                                                DST00490
005000                                                                 DST00500
005100 FD  ARQ-CRSWORK                                                  DST00510
005200     LABEL RECORD STANDARD.                                      DST00520
005300 01  REG-CRSWORK.                                                DST00530
005400     COPY CRSREC.                                                DST00540
005500                                                                 DST00550
005600 FD  RELAT                                                       DST00560
005700     LABEL RECORD OMITTED.                                       DST00570
005800 01  REG-RELAT                   PIC X(80).                      DST00580
005900                                                                 DST00590
006000 WORKING-STORAGE SECTION.                                        DST00600
006100 01  STATUS-STUWRK               PIC X(02) VALUE SPACES.         DST00610
006200 01  STATUS-CRSWRK               PIC X(02) VALUE SPACES.         DST00620
006300                                                                 DST00630
006400 01  WS-FLAGS.                                                   DST00640
006500     05  WS-CRS-ACHADO           PIC X(01) VALUE 'N'.            DST00650
006600         88  CRS-ACHADO              VALUE 'S'.                  DST00660
006700     05  WS-PONTO-ACHADO         PIC X(01) VALUE 'N'.            DST00670
006800         88  PONTO-ACHADO            VALUE 'S'.                  DST00680
006900                                                                 DST00690
007000*    TABELAS EM MEMORIA - VER NOTA EM CCRMENR-COB SOBRE A       * DST00700
007100*    AUSENCIA DE ARQUIVO INDEXADO NESTA SUITE                  * DST00710
007105     05  FILLER  PIC X(01) VALUE SPACES.                          DST00711
007200 01  WS-QTDE-ALUNOS              PIC 9(04) COMP VALUE ZERO.      DST00720
007300 01  WS-TABELA-ALUNOS.                                           DST00730
007400     05  WS-ALU-ENTRADA OCCURS 200 TIMES                         DST00740
007500                        INDEXED BY WS-IX-ALU.                    DST00750
007600         10  WS-ALU-REG-NO           PIC X(10).                  DST00760
007700         10  WS-ALU-NOME             PIC X(40).                  DST00770
007800         10  WS-ALU-EMAIL            PIC X(40).                  DST00780
007900         10  WS-ALU-SITUACAO         PIC X(09).                  DST00790
008000         10  WS-ALU-QTDE-MAT         PIC 9(02) COMP.             DST00800
008100         10  WS-ALU-MATRICULA OCCURS 20 TIMES                    DST00810
008200                          INDEXED BY WS-IX-MAT.                  DST00820
008300             15  WS-ALU-ENR-CURSO    PIC X(10).                  DST00830
008400             15  WS-ALU-ENR-NOTA     PIC X(01).                  DST00840
008500             15  WS-ALU-ENR-DATA     PIC 9(08).                  DST00850
008600                                                                 DST00860
008605     05  FILLER  PIC X(01) VALUE SPACES.                          DST00861
008700 01  WS-QTDE-CURSOS              PIC 9(04) COMP VALUE ZERO.      DST00870
008800 01  WS-TABELA-CURSOS.                                           DST00880
008900     05  WS-CRS-ENTRADA OCCURS 100 TIMES                         DST00890
009000                        INDEXED BY WS-IX-CRS.                    DST00900
009100         10  WS-CRS-CODIGO           PIC X(10).                  DST00910
009200         10  WS-CRS-TITULO           PIC X(30).                  DST00920
009300         10  WS-CRS-CREDITOS         PIC 9(02).                  DST00930
009400         10  WS-CRS-INSTRUTOR        PIC X(20).                  DST00940
009500*        REDEFINES DO CODIGO DE CURSO - VISAO POR SUFIXO        * DST00945
009600*        NUMERICO, PADRAO DA CASA (VIDE CCRMTRN-COB)            * DST00946
009700         10  WS-CRS-CODIGO-R REDEFINES WS-CRS-CODIGO.            DST00950
009800             15  WS-CRS-COD-PREFIXO  PIC X(07).                  DST00960
009900             15  WS-CRS-COD-SUFIXO   PIC X(03).                  DST00970
010000         10  WS-CRS-SEMESTRE         PIC X(06).                  DST00980
010100         10  WS-CRS-DEPARTAMENTO     PIC X(20).                  DST00990
010200                                                                 DST01000
010300*    AREA DE CALCULO DO GPA - ACUMULA COM 3 CASAS DECIMAIS,     * DST01010
010400*    ARREDONDA SO NO CAMPO DE IMPRESSAO (CHG0104)               * DST01020
010405     05  FILLER  PIC X(01) VALUE SPACES.                          DST01021
010500 01  WS-AREA-GPA.                                                DST01030
010600     05  WS-TOTAL-PONTOS         PIC S9(05)V999 COMP VALUE ZERO. DST01040
010700     05  WS-TOTAL-CREDITOS       PIC S9(05) COMP VALUE ZERO.     DST01050
010800     05  WS-PONTOS-MATRICULA     PIC S9(03)V999 COMP.            DST01060
010900     05  WS-GPA-CALCULADO        PIC S9(03)V99 COMP VALUE ZERO.  DST01070
011000                                                                 DST01080
011005     05  FILLER  PIC X(01) VALUE SPACES.                          DST01081
011100 01  WS-CONTADORES.                                              DST01090
011200     05  WS-QT-LINHAS-EMITIDAS   PIC 9(05) COMP VALUE ZERO.      DST01100
011300                                                                 DST01110
011400*=============================================================* DST01120
011500*    LINHAS DO RELATORIO - UMA AREA 01 POR TIPO DE LINHA        * DST01130
011600*=============================================================* DST01140
011605     05  FILLER  PIC X(01) VALUE SPACES.                          DST01141
011700 01  LINHA-BANNER.                                               DST01150
011800     05  FILLER                  PIC X(40) VALUE                 DST01160
011900         '========================================'.            DST01170
012000     05  FILLER                  PIC X(40) VALUE SPACES.         DST01180
012100                                                                 DST01190
012200 01  LINHA-TITULO.                                                DST01200
012300     05  FILLER                  PIC X(23) VALUE                 DST01210
012400         '     GPA DISTRIBUTION'.                                DST01220
012500     05  FILLER                  PIC X(57) VALUE SPACES.         DST01230
012600                                                                 DST01240
012700 01  LINHA-CABE-COLUNAS.                                         DST01250
012800     05  FILLER                  PIC X(45) VALUE                 DST01260
012900         'Student Name                          | GPA'.          DST01270
013000     05  FILLER                  PIC X(35) VALUE SPACES.         DST01280
013100                                                                 DST01290
013200 01  LINHA-CABE-TRACOS.                                           DST01300
013300     05  FILLER                  PIC X(45) VALUE                 DST01310
013400         '---------------------------------------------'.       DST01320
013500     05  FILLER                  PIC X(35) VALUE SPACES.         DST01330
013600                                                                 DST01340
013700 01  LINHA-DETALHE.                                               DST01350
013800     05  LIN-DET-NOME            PIC X(38).                      DST01360
013900     05  FILLER                  PIC X(03) VALUE ' | '.          DST01370
014000     05  LIN-DET-GPA             PIC ZZ9.99.                     DST01380
014100     05  FILLER                  PIC X(33) VALUE SPACES.         DST01390
014200                                                                 DST01400
014300 01  LINHA-SEM-ALUNOS.                                           DST01410
014400     05  FILLER                  PIC X(22) VALUE                 DST01420
014500         'No students on file.'.                                DST01430
014600     05  FILLER                  PIC X(58) VALUE SPACES.         DST01440
014700                                                                 DST01450
014800 01  LINHA-BRANCO                PIC X(80) VALUE SPACES.         DST01460
014900                                                                 DST01470
015000 COPY CCRMCFG.                                                   DST01480
015100                                                                 DST01490
015200 PROCEDURE DIVISION.                                             DST01500
015300                                                                 DST01510
015400 0100-INICIO.                                                    DST01520
015500     PERFORM 0110-ABRIR-ARQUIVOS THRU 0110-EXIT.                 DST01530
015600     PERFORM 0150-CARREGA-CURSOS THRU 0150-EXIT.                 DST01540
015700     PERFORM 0170-CARREGA-ALUNOS THRU 0170-EXIT.                 DST01550
015800     PERFORM 0300-EMITE-RELATORIO THRU 0300-EXIT.                DST01560
015900     PERFORM 0900-FECHA-ARQUIVOS THRU 0900-EXIT.                 DST01570
016000     DISPLAY 'CCRMDST: LINHAS EMITIDAS..........: '              DST01580
016100         WS-QT-LINHAS-EMITIDAS.                                  DST01590
016200     STOP RUN.                                                   DST01600
016300                                                                 DST01610
016400 0110-ABRIR-ARQUIVOS.                                            DST01620
016500     OPEN INPUT ARQ-STUWORK.                                     DST01630
016600     IF STATUS-STUWRK = '30'                                     DST01640
016700        DISPLAY 'CCRMDST: STUWORK.DAT NAO ENCONTRADO'            DST01650
016800        STOP RUN.                                                DST01660
016900     OPEN INPUT ARQ-CRSWORK.                                     DST01670
017000     IF STATUS-CRSWRK = '30'                                     DST01680
017100        DISPLAY 'CCRMDST: CRSWORK.DAT NAO ENCONTRADO'            DST01690
017200        CLOSE ARQ-STUWORK                                        DST01700
017300        STOP RUN.                                                DST01710
017400     OPEN OUTPUT RELAT.                                          DST01720
017500 0110-EXIT.                                                      DST01730
017600     EXIT.                                                       DST01740
017700                                                                 DST01750
017800 0150-CARREGA-CURSOS.                                            DST01760
017900     SET WS-IX-CRS TO 1.                                         DST01770
018000 0155-LE-CRSWORK.                                                DST01780
018100     READ ARQ-CRSWORK                                            DST01790
018200         AT END                                                  DST01800
018300             GO TO 0150-EXIT.                                    DST01810
018400     MOVE CRS-CODIGO       TO WS-CRS-CODIGO(WS-IX-CRS).          DST01820
018500     MOVE CRS-TITULO       TO WS-CRS-TITULO(WS-IX-CRS).          DST01830
018600     MOVE CRS-CREDITOS     TO WS-CRS-CREDITOS(WS-IX-CRS).        DST01840
018700     MOVE CRS-INSTRUTOR    TO WS-CRS-INSTRUTOR(WS-IX-CRS).       DST01850
018800     MOVE CRS-SEMESTRE     TO WS-CRS-SEMESTRE(WS-IX-CRS).        DST01860
018900     MOVE CRS-DEPARTAMENTO TO WS-CRS-DEPARTAMENTO(WS-IX-CRS).    DST01870
019000     SET WS-IX-CRS UP BY 1.                                      DST01880
019100     ADD 1 TO WS-QTDE-CURSOS.                                    DST01890
019200     GO TO 0155-LE-CRSWORK.                                      DST01900
019300 0150-EXIT.                                                      DST01910
019400     EXIT.                                                       DST01920
019500                                                                 DST01930
019600 0170-CARREGA-ALUNOS.                                            DST01940
019700     SET WS-IX-ALU TO 1.                                         DST01950
019800 0175-LE-STUWORK.                                                DST01960
019900     READ ARQ-STUWORK                                            DST01970
020000         AT END                                                  DST01980
020100             GO TO 0170-EXIT.                                    DST01990
020200     MOVE STW-REG-NO         TO WS-ALU-REG-NO(WS-IX-ALU).        DST02000
020300     MOVE STW-NOME-COMPLETO  TO WS-ALU-NOME(WS-IX-ALU).          DST02010
020400     MOVE STW-EMAIL          TO WS-ALU-EMAIL(WS-IX-ALU).         DST02020
020500     MOVE STW-SITUACAO       TO WS-ALU-SITUACAO(WS-IX-ALU).      DST02030
020600     MOVE STW-QTDE-MATRICULAS TO WS-ALU-QTDE-MAT(WS-IX-ALU).     DST02040
020700     SET WS-IX-MAT TO 1.                                         DST02050
020800 0177-COPIA-MATRICULAS.                                          DST02060
020900     IF WS-IX-MAT > STW-QTDE-MATRICULAS                          DST02070
021000        GO TO 0178-PROXIMO-ALUNO.                                DST02080
021100     MOVE STW-ENR-COURSE-CODE(WS-IX-MAT)                         DST02090
021200         TO WS-ALU-ENR-CURSO(WS-IX-ALU WS-IX-MAT).               DST02100
021300     MOVE STW-ENR-GRADE-CODE(WS-IX-MAT)                          DST02110
021400         TO WS-ALU-ENR-NOTA(WS-IX-ALU WS-IX-MAT).                DST02120
021500     MOVE STW-ENR-ENROLL-DATE(WS-IX-MAT)                         DST02130
021600         TO WS-ALU-ENR-DATA(WS-IX-ALU WS-IX-MAT).                DST02140
021700     SET WS-IX-MAT UP BY 1.                                      DST02150
021800     GO TO 0177-COPIA-MATRICULAS.                                DST02160
021900 0178-PROXIMO-ALUNO.                                             DST02170
022000     SET WS-IX-ALU UP BY 1.                                      DST02180
022100     ADD 1 TO WS-QTDE-ALUNOS.                                    DST02190
022200     GO TO 0175-LE-STUWORK.                                      DST02200
022300 0170-EXIT.                                                      DST02210
022400     EXIT.                                                       DST02220
022500                                                                 DST02230
022600*=============================================================* DST02240
022700*    LISTAGEM PLANA - UMA LINHA POR ALUNO, NA ORDEM EM QUE     * DST02250
022800*    FORAM CARREGADOS DE STUWORK.DAT - SEM QUEBRA DE CONTROLE  * DST02260
022900*    E SEM ORDENACAO (LISTAGEM SEQUENCIAL SIMPLES)             * DST02270
023000*=============================================================* DST02280
023100 0300-EMITE-RELATORIO.                                           DST02290
023200     WRITE REG-RELAT FROM LINHA-BANNER.                          DST02300
023300     WRITE REG-RELAT FROM LINHA-TITULO.                          DST02310
023400     WRITE REG-RELAT FROM LINHA-BANNER.                          DST02320
023500     WRITE REG-RELAT FROM LINHA-BRANCO.                          DST02330
023600     IF WS-QTDE-ALUNOS = 0                                        DST02340
023700        WRITE REG-RELAT FROM LINHA-SEM-ALUNOS                    DST02350
023800        GO TO 0300-EXIT.                                         DST02360
023900     WRITE REG-RELAT FROM LINHA-CABE-COLUNAS.                    DST02370
024000     WRITE REG-RELAT FROM LINHA-CABE-TRACOS.                     DST02380
024100     SET WS-IX-ALU TO 1.                                         DST02390
024200 0310-EMITE-ALUNO.                                                DST02400
024300     IF WS-IX-ALU > WS-QTDE-ALUNOS                                DST02410
024400        GO TO 0300-EXIT.                                         DST02420
024500     PERFORM 0450-CALCULA-GPA THRU 0450-EXIT.                    DST02430
024600     MOVE WS-ALU-NOME(WS-IX-ALU) TO LIN-DET-NOME.                DST02440
024700     MOVE WS-GPA-CALCULADO TO LIN-DET-GPA.                       DST02450
024800     WRITE REG-RELAT FROM LINHA-DETALHE.                         DST02460
024900     ADD 1 TO WS-QT-LINHAS-EMITIDAS.                             DST02470
025000     SET WS-IX-ALU UP BY 1.                                      DST02480
025100     GO TO 0310-EMITE-ALUNO.                                     DST02490
025200 0300-EXIT.                                                      DST02500
025300     EXIT.                                                       DST02510
025400                                                                 DST02520
025500*    LOCALIZA NA TABELA DE CURSOS O CODIGO DA MATRICULA         * DST02530
025600*    CORRENTE DO ALUNO (WS-IX-ALU / WS-IX-MAT)                  * DST02540
025700 0320-LOCALIZA-CURSO.                                            DST02550
025800     MOVE 'N' TO WS-CRS-ACHADO.                                  DST02560
025900     SET WS-IX-CRS TO 1.                                         DST02570
026000 0322-PROCURA.                                                    DST02580
026100     IF WS-IX-CRS > WS-QTDE-CURSOS                                DST02590
026200        GO TO 0320-EXIT.                                         DST02600
026300     IF WS-CRS-CODIGO(WS-IX-CRS) =                               DST02610
026400                WS-ALU-ENR-CURSO(WS-IX-ALU WS-IX-MAT)             DST02620
026500        MOVE 'S' TO WS-CRS-ACHADO                                DST02630
026600        GO TO 0320-EXIT.                                         DST02640
026700     SET WS-IX-CRS UP BY 1.                                      DST02650
026800     GO TO 0322-PROCURA.                                         DST02660
026900 0320-EXIT.                                                      DST02670
027000     EXIT.                                                       DST02680
027100                                                                 DST02690
027200*=============================================================* DST02700
027300*    GPA = SOMA(PONTO-DO-CONCEITO X CREDITOS) / SOMA(CREDITOS)  * DST02710
027400*    SOMENTE MATRICULAS COM CONCEITO LANCADO ENTRAM NA CONTA -  * DST02720
027500*    SE NAO HOUVER NENHUMA, GPA = 0.00 (SEM DIVISAO POR ZERO)   * DST02730
027600*=============================================================* DST02740
027700 0450-CALCULA-GPA.                                               DST02750
027800     MOVE ZERO TO WS-TOTAL-PONTOS.                               DST02760
027900     MOVE ZERO TO WS-TOTAL-CREDITOS.                             DST02770
028000     IF WS-ALU-QTDE-MAT(WS-IX-ALU) = 0                            DST02780
028100        GO TO 0455-ARREDONDA.                                    DST02790
028200     SET WS-IX-MAT TO 1.                                         DST02800
028300 0452-ACUMULA-MATRICULA.                                          DST02810
028400     IF WS-IX-MAT > WS-ALU-QTDE-MAT(WS-IX-ALU)                    DST02820
028500        GO TO 0455-ARREDONDA.                                    DST02830
028600     IF WS-ALU-ENR-NOTA(WS-IX-ALU WS-IX-MAT) = SPACE              DST02840
028700        SET WS-IX-MAT UP BY 1                                    DST02850
028800        GO TO 0452-ACUMULA-MATRICULA.                            DST02860
028900     PERFORM 0320-LOCALIZA-CURSO THRU 0320-EXIT.                 DST02870
029000     IF NOT CRS-ACHADO                                            DST02880
029100        SET WS-IX-MAT UP BY 1                                    DST02890
029200        GO TO 0452-ACUMULA-MATRICULA.                            DST02900
029300     PERFORM 0460-BUSCA-PONTO THRU 0460-EXIT.                    DST02910
029400     IF PONTO-ACHADO                                              DST02920
029500        COMPUTE WS-PONTOS-MATRICULA =                            DST02930
029600            WS-PONTO-TAB(WS-IX-PONTO) * WS-CRS-CREDITOS(WS-IX-CRS)DST02940
029700        ADD WS-PONTOS-MATRICULA TO WS-TOTAL-PONTOS               DST02950
029800        ADD WS-CRS-CREDITOS(WS-IX-CRS) TO WS-TOTAL-CREDITOS.     DST02960
029900     SET WS-IX-MAT UP BY 1.                                      DST02970
030000     GO TO 0452-ACUMULA-MATRICULA.                               DST02980
030100                                                                 DST02990
030200 0455-ARREDONDA.                                                 DST03000
030300     IF WS-TOTAL-CREDITOS = 0                                     DST03010
030400        MOVE ZERO TO WS-GPA-CALCULADO                            DST03020
030500        GO TO 0450-EXIT.                                         DST03030
030600     COMPUTE WS-GPA-CALCULADO ROUNDED =                          DST03040
030700         WS-TOTAL-PONTOS / WS-TOTAL-CREDITOS.                    DST03050
030800 0450-EXIT.                                                      DST03060
030900     EXIT.                                                       DST03070
031000                                                                 DST03080
031100*    LOCALIZA O PONTO DO CONCEITO CORRENTE NA TABELA DE PONTOS  * DST03090
031200*    DE CCRMCFG.CPY (VARREDURA, TABELA DE SO 7 ENTRADAS)        * DST03100
031300 0460-BUSCA-PONTO.                                                DST03110
031400     MOVE 'N' TO WS-PONTO-ACHADO.                                DST03120
031500     SET WS-IX-PONTO TO 1.                                       DST03130
031600 0462-PROCURA-PONTO.                                              DST03140
031700     IF WS-IX-PONTO > 7                                           DST03150
031800        GO TO 0460-EXIT.                                         DST03160
031900     IF WS-CONCEITO-TAB(WS-IX-PONTO) =                           DST03170
032000                WS-ALU-ENR-NOTA(WS-IX-ALU WS-IX-MAT)              DST03180
032100        MOVE 'S' TO WS-PONTO-ACHADO                              DST03190
032200        GO TO 0460-EXIT.                                         DST03200
032300     SET WS-IX-PONTO UP BY 1.                                    DST03210
032400     GO TO 0462-PROCURA-PONTO.                                   DST03220
032500 0460-EXIT.                                                      DST03230
032600     EXIT.                                                       DST03240
032700                                                                 DST03250
032800 0900-FECHA-ARQUIVOS.                                            DST03260
032900     CLOSE ARQ-STUWORK                                           DST03270
033000           ARQ-CRSWORK                                           DST03280
033100           RELAT.                                                DST03290
033200 0900-EXIT.                                                      DST03300
033300     EXIT.                                                       DST03310
