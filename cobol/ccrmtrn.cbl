000100 IDENTIFICATION DIVISION.                                        TRN00010
000200 PROGRAM-ID. CCRMTRN-COB.                                        TRN00020
000300 AUTHOR. R.SILVA.                                                TRN00030
000400 INSTALLATION. EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   TRN00040
000500 DATE-WRITTEN. 19/11/2000.                                       TRN00050
000600 DATE-COMPILED.                                                  TRN00060
000700 SECURITY.  USO INTERNO - SETOR ACADEMICO.                       TRN00070
000800*=============================================================* TRN00080
000900*    CCRMTRN-COB                                                * TRN00090
001000*    SISTEMA - CCRM  (CONTROLE ACADEMICO)                      * TRN00100
001100*    FINALIDADE : EMISSAO DO HISTORICO ESCOLAR (TRANSCRIPT)    * TRN00110
001200*                 DE UM OU TODOS OS ALUNOS, CONFORME O ARQUIVO * TRN00120
001300*                 DE PEDIDOS TRNREQ.DAT (REG-NO OU 'ALL') -    * TRN00130
001400*                 CALCULA O COEFICIENTE (GPA) POR ALUNO A      * TRN00140
001500*                 PARTIR DOS CONCEITOS JA LANCADOS             * TRN00150
001600*    ANALISTA        : J.KOIKE                                 * TRN00160
001700*    PROGRAMADOR(A)  : R.SILVA                                 * TRN00180
001800*    VRS        DATA          DESCRICAO                        * TRN00190
001900*    1.0        19/11/2000    IMPLANTACAO                      * TRN00200
002000*    1.1        22/02/2001    M.ARRUDA CHG0104 - GPA PASSA A   * TRN00210
002100*                             SER ACUMULADO COM 3 CASAS E      * TRN00220
002200*                             ARREDONDADO SO NA IMPRESSAO       * TRN00230
002300*=============================================================* TRN00240
002400                                                                 TRN00250
002500 ENVIRONMENT DIVISION.                                           TRN00260
002600 CONFIGURATION SECTION.                                          TRN00270
002700 SOURCE-COMPUTER. IBM-370.                                       TRN00280
002800 OBJECT-COMPUTER. IBM-370.                                       TRN00290
002900 SPECIAL-NAMES.                                                  TRN00300
003000     C01 IS TOP-OF-FORM                                          TRN00310
003100     UPSI-0 ON STATUS IS CHAVE-DEBUG.                             TRN00320
003200 INPUT-OUTPUT SECTION.                                           TRN00330
003300 FILE-CONTROL.                                                   TRN00340
003400     SELECT ARQ-STUWORK ASSIGN TO STUWORK                        TRN00350
003500                 ORGANIZATION IS SEQUENTIAL                      TRN00360
003600                 ACCESS MODE IS SEQUENTIAL                       TRN00370
003700                 FILE STATUS IS STATUS-STUWRK.                   TRN00380
003800                                                                 TRN00390
003900     SELECT ARQ-CRSWORK ASSIGN TO CRSWORK                        TRN00400
004000                 ORGANIZATION IS SEQUENTIAL                      TRN00410
004100                 ACCESS MODE IS SEQUENTIAL                       TRN00420
004200                 FILE STATUS IS STATUS-CRSWRK.                   TRN00430
004300                                                                 TRN00440
004400     SELECT ARQ-TRNREQ ASSIGN TO TRNREQ                          TRN00450
004500                 ORGANIZATION IS SEQUENTIAL                      TRN00460
004600                 ACCESS MODE IS SEQUENTIAL                       TRN00470
004700                 FILE STATUS IS STATUS-TRNREQ.                   TRN00480
004800                                                                 TRN00490
004900     SELECT RELAT ASSIGN TO PRINTER.                             TRN00500
005000                                                                 TRN00510
005100 DATA DIVISION.                                                  TRN00520
005200 FILE SECTION.                                                   TRN00530
005300 FD  ARQ-STUWORK                                                  TRN00540
005400     LABEL RECORD STANDARD.                                      TRN00550
005500 01  REG-STUWORK.                                                TRN00560
005600     COPY STUWRK.                                                TRN00570
005700                                                                 TRN00580
005800 FD  ARQ-CRSWORK                                                  TRN00590
005900     LABEL RECORD STANDARD.                                      TRN00600
006000 01  REG-CRSWORK.                                                TRN00610
006100     COPY CRSREC.                                                TRN00620
006200                                                                 TRN00630
006300*    PEDIDO DE HISTORICO - UM REGISTRO POR ALUNO PEDIDO, OU     * TRN00640
006400*    O LITERAL 'ALL' PARA EMITIR O HISTORICO DE TODOS OS       * TRN00650
006500*    ALUNOS CARREGADOS DE STUWORK.DAT, NA ORDEM DO ARQUIVO      * TRN00660
006600 FD  ARQ-TRNREQ                                                   TRN00670
006700     LABEL RECORD STANDARD.                                      TRN00680
006800 01  REG-TRNREQ.                                                 TRN00690
006900     05  REQ-REG-NO              PIC X(10).                      TRN00700
007000         88  REQ-TODOS-ALUNOS        VALUE 'ALL       '.         TRN00710
007050     05  FILLER                  PIC X(10) VALUE SPACES.         TRN00715
007100                                                                 TRN00720
007200 FD  RELAT                                                       TRN00730
007300     LABEL RECORD OMITTED.                                       TRN00740
007400 01  REG-RELAT                   PIC X(80).                      TRN00750
007500                                                                 TRN00760
007600 WORKING-STORAGE SECTION.                                        TRN00770
007700 01  STATUS-STUWRK               PIC X(02) VALUE SPACES.         TRN00780
007800 01  STATUS-CRSWRK               PIC X(02) VALUE SPACES.         TRN00790
007900 01  STATUS-TRNREQ               PIC X(02) VALUE SPACES.         TRN00800
008000                                                                 TRN00810
008100 01  WS-FLAGS.                                                   TRN00820
008200     05  WS-FIM-TRNREQ           PIC X(01) VALUE 'N'.            TRN00830
008300         88  FIM-TRNREQ              VALUE 'S'.                  TRN00840
008400     05  WS-ALU-ACHADO           PIC X(01) VALUE 'N'.            TRN00850
008500         88  ALU-ACHADO              VALUE 'S'.                  TRN00860
008600     05  WS-CRS-ACHADO           PIC X(01) VALUE 'N'.            TRN00870
008700         88  CRS-ACHADO              VALUE 'S'.                  TRN00880
008800     05  WS-PONTO-ACHADO         PIC X(01) VALUE 'N'.            TRN00890
008900         88  PONTO-ACHADO            VALUE 'S'.                  TRN00900
009000                                                                 TRN00910
009100*    TABELAS EM MEMORIA - VER NOTA EM CCRMENR-COB SOBRE A       * TRN00920
009200*    AUSENCIA DE ARQUIVO INDEXADO NESTA SUITE                  * TRN00930
009205     05  FILLER  PIC X(01) VALUE SPACES.                          TRN00931
009300 01  WS-QTDE-ALUNOS              PIC 9(04) COMP VALUE ZERO.      TRN00940
009400 01  WS-TABELA-ALUNOS.                                           TRN00950
009500     05  WS-ALU-ENTRADA OCCURS 200 TIMES                         TRN00960
009600                        INDEXED BY WS-IX-ALU.                    TRN00970
009700         10  WS-ALU-REG-NO           PIC X(10).                  TRN00980
009800         10  WS-ALU-NOME             PIC X(40).                  TRN00990
009900         10  WS-ALU-EMAIL            PIC X(40).                  TRN01000
010000         10  WS-ALU-SITUACAO         PIC X(09).                  TRN01010
010100         10  WS-ALU-QTDE-MAT         PIC 9(02) COMP.             TRN01020
010200         10  WS-ALU-MATRICULA OCCURS 20 TIMES                    TRN01030
010300                          INDEXED BY WS-IX-MAT.                  TRN01040
010400             15  WS-ALU-ENR-CURSO    PIC X(10).                  TRN01050
010500             15  WS-ALU-ENR-NOTA     PIC X(01).                  TRN01060
010600             15  WS-ALU-ENR-DATA     PIC 9(08).                  TRN01070
010700                                                                 TRN01080
010705     05  FILLER  PIC X(01) VALUE SPACES.                          TRN01081
010800 01  WS-QTDE-CURSOS              PIC 9(04) COMP VALUE ZERO.      TRN01090
010900 01  WS-TABELA-CURSOS.                                           TRN01100
011000     05  WS-CRS-ENTRADA OCCURS 100 TIMES                         TRN01110
011100                        INDEXED BY WS-IX-CRS.                    TRN01120
011200         10  WS-CRS-CODIGO           PIC X(10).                  TRN01130
011300         10  WS-CRS-TITULO           PIC X(30).                  TRN01140
011400         10  WS-CRS-CREDITOS         PIC 9(02).                  TRN01150
011500         10  WS-CRS-INSTRUTOR        PIC X(20).                  TRN01160
011600*        REDEFINES DO CODIGO DE CURSO - VISAO POR SUFIXO        * TRN01165
011700*        NUMERICO, USADA EM CONFERENCIAS DE FORMATO NA          * TRN01166
011800*        LISTAGEM DE ERRO (PADRAO DA CASA)                      * TRN01167
011900         10  WS-CRS-CODIGO-R REDEFINES WS-CRS-CODIGO.            TRN01170
012000             15  WS-CRS-COD-PREFIXO  PIC X(07).                  TRN01180
012100             15  WS-CRS-COD-SUFIXO   PIC X(03).                  TRN01190
012200         10  WS-CRS-SEMESTRE         PIC X(06).                  TRN01200
012300         10  WS-CRS-DEPARTAMENTO     PIC X(20).                  TRN01210
012400                                                                 TRN01220
012500*    AREA DE CALCULO DO GPA - ACUMULA COM 3 CASAS DECIMAIS,     * TRN01230
012600*    ARREDONDA SO NO CAMPO DE IMPRESSAO (CHG0104)               * TRN01240
012605     05  FILLER  PIC X(01) VALUE SPACES.                          TRN01241
012700 01  WS-AREA-GPA.                                                TRN01250
012800     05  WS-TOTAL-PONTOS         PIC S9(05)V999 COMP VALUE ZERO. TRN01260
012900     05  WS-TOTAL-CREDITOS       PIC S9(05) COMP VALUE ZERO.     TRN01270
013000     05  WS-PONTOS-MATRICULA     PIC S9(03)V999 COMP.            TRN01280
013100     05  WS-GPA-CALCULADO        PIC S9(03)V99 COMP VALUE ZERO.  TRN01290
013300                                                                 TRN01310
013305     05  FILLER  PIC X(01) VALUE SPACES.                          TRN01311
013400 01  WS-CONTADORES.                                              TRN01320
013500     05  WS-QT-HISTORICOS        PIC 9(05) COMP VALUE ZERO.      TRN01330
013600                                                                 TRN01340
013700*=============================================================* TRN01350
013800*    LINHAS DO RELATORIO - UMA AREA 01 POR TIPO DE LINHA,       * TRN01360
013900*    NO PADRAO DE RELNOT.COB (CABE1/2/3, DETAIL1/2/3)           * TRN01370
014000*=============================================================* TRN01380
014005     05  FILLER  PIC X(01) VALUE SPACES.                          TRN01381
014100 01  LINHA-BANNER.                                               TRN01390
014200     05  FILLER                  PIC X(40) VALUE                 TRN01400
014300         '========================================'.            TRN01410
014400     05  FILLER                  PIC X(40) VALUE SPACES.         TRN01420
014500                                                                 TRN01430
014600 01  LINHA-TITULO.                                                TRN01440
014700     05  FILLER                  PIC X(31) VALUE                 TRN01450
014800         '           ACADEMIC TRANSCRIPT'.                       TRN01460
014900     05  FILLER                  PIC X(49) VALUE SPACES.         TRN01470
015000                                                                 TRN01480
015100 01  LINHA-PERFIL-TITULO.                                        TRN01490
015200     05  FILLER                  PIC X(16) VALUE                 TRN01500
015300         'Student Profile:'.                                     TRN01510
015400     05  FILLER                  PIC X(64) VALUE SPACES.         TRN01520
015500                                                                 TRN01530
015600 01  LINHA-REGNO.                                                TRN01540
015700     05  FILLER                  PIC X(09) VALUE '  RegNo: '.    TRN01550
015800     05  LIN-REGNO-VALOR         PIC X(10).                      TRN01560
015900     05  FILLER                  PIC X(61) VALUE SPACES.         TRN01570
016000                                                                 TRN01580
016100 01  LINHA-NOME.                                                 TRN01590
016200     05  FILLER                  PIC X(08) VALUE '  Name: '.     TRN01600
016300     05  LIN-NOME-VALOR          PIC X(40).                      TRN01610
016400     05  FILLER                  PIC X(32) VALUE SPACES.         TRN01620
016500                                                                 TRN01630
016600 01  LINHA-EMAIL.                                                TRN01640
016700     05  FILLER                  PIC X(09) VALUE '  Email: '.    TRN01650
016800     05  LIN-EMAIL-VALOR         PIC X(40).                      TRN01660
016900     05  FILLER                  PIC X(31) VALUE SPACES.         TRN01670
017000                                                                 TRN01680
017100 01  LINHA-STATUS.                                                TRN01690
017200     05  FILLER                  PIC X(10) VALUE '  Status: '.   TRN01700
017300     05  LIN-STATUS-VALOR        PIC X(09).                      TRN01710
017400     05  FILLER                  PIC X(61) VALUE SPACES.         TRN01720
017500                                                                 TRN01730
017600 01  LINHA-BRANCO                PIC X(80) VALUE SPACES.         TRN01740
017700                                                                 TRN01750
017800 01  LINHA-CABE-COLUNAS.                                         TRN01760
017900     05  FILLER                  PIC X(61) VALUE                 TRN01770
018000       'Code       | Course Title                   | Credits | TRN01780
018100-      'Grade'.                                                  TRN01790
018200     05  FILLER                  PIC X(19) VALUE SPACES.         TRN01800
018300                                                                 TRN01810
018400 01  LINHA-CABE-TRACOS.                                           TRN01820
018500     05  FILLER                  PIC X(60) VALUE                 TRN01830
018600       '-------------------------------------------------------- TRN01840
018700-      '----'.                                                   TRN01850
018800     05  FILLER                  PIC X(20) VALUE SPACES.         TRN01860
018900                                                                 TRN01870
019000 01  LINHA-CURSO-DETALHE.                                        TRN01880
019100     05  LIN-DET-CODIGO          PIC X(10).                      TRN01890
019200     05  FILLER                  PIC X(03) VALUE ' | '.          TRN01900
019300     05  LIN-DET-TITULO          PIC X(30).                      TRN01910
019400     05  FILLER                  PIC X(03) VALUE ' | '.          TRN01920
019500     05  LIN-DET-CREDITOS        PIC Z(06)9.                     TRN01930
019600     05  FILLER                  PIC X(03) VALUE ' | '.          TRN01940
019700     05  LIN-DET-NOTA            PIC X(05).                      TRN01950
019800     05  FILLER                  PIC X(19) VALUE SPACES.         TRN01960
019900                                                                 TRN01970
020000 01  LINHA-SEM-CURSOS.                                            TRN01980
020100     05  FILLER                  PIC X(19) VALUE                 TRN01990
020200         'No courses enrolled.'.                                 TRN02000
020210     05  FILLER                  PIC X(61) VALUE SPACES.         TRN02005
020300                                                                 TRN02010
020400 01  LINHA-GPA.                                                  TRN02020
020500     05  FILLER                  PIC X(05) VALUE 'GPA: '.        TRN02030
020600     05  LIN-GPA-VALOR           PIC ZZ9.99.                     TRN02040
020700     05  FILLER                  PIC X(69) VALUE SPACES.         TRN02050
020800                                                                 TRN02060
020900 COPY CCRMCFG.                                                   TRN02070
021000                                                                 TRN02080
021100 PROCEDURE DIVISION.                                             TRN02090
021200                                                                 TRN02100
021300 0100-INICIO.                                                    TRN02110
021400     PERFORM 0110-ABRIR-ARQUIVOS THRU 0110-EXIT.                 TRN02120
021500     PERFORM 0150-CARREGA-CURSOS THRU 0150-EXIT.                 TRN02130
021600     PERFORM 0170-CARREGA-ALUNOS THRU 0170-EXIT.                 TRN02140
021700     PERFORM 0200-PROCESSA-PEDIDOS THRU 0200-EXIT.               TRN02150
021800     PERFORM 0900-FECHA-ARQUIVOS THRU 0900-EXIT.                 TRN02160
021900     DISPLAY 'CCRMTRN: HISTORICOS EMITIDOS......: '              TRN02170
022000         WS-QT-HISTORICOS.                                       TRN02180
022100     STOP RUN.                                                   TRN02190
022200                                                                 TRN02200
022300 0110-ABRIR-ARQUIVOS.                                            TRN02210
022400     OPEN INPUT ARQ-STUWORK.                                     TRN02220
022500     IF STATUS-STUWRK = '30'                                     TRN02230
022600        DISPLAY 'CCRMTRN: STUWORK.DAT NAO ENCONTRADO'            TRN02240
022700        STOP RUN.                                                TRN02250
022800     OPEN INPUT ARQ-CRSWORK.                                     TRN02260
022900     IF STATUS-CRSWRK = '30'                                     TRN02270
023000        DISPLAY 'CCRMTRN: CRSWORK.DAT NAO ENCONTRADO'            TRN02280
023100        CLOSE ARQ-STUWORK                                        TRN02290
023200        STOP RUN.                                                TRN02300
023300     OPEN INPUT ARQ-TRNREQ.                                      TRN02310
023400     IF STATUS-TRNREQ = '30'                                     TRN02320
023500        DISPLAY 'CCRMTRN: TRNREQ.DAT NAO ENCONTRADO'             TRN02330
023600        CLOSE ARQ-STUWORK                                        TRN02340
023700              ARQ-CRSWORK                                        TRN02350
023800        STOP RUN.                                                TRN02360
023900     OPEN OUTPUT RELAT.                                          TRN02370
024000 0110-EXIT.                                                      TRN02380
024100     EXIT.                                                       TRN02390
024200                                                                 TRN02400
024300 0150-CARREGA-CURSOS.                                            TRN02410
024400     SET WS-IX-CRS TO 1.                                         TRN02420
024500 0155-LE-CRSWORK.                                                TRN02430
024600     READ ARQ-CRSWORK                                            TRN02440
024700         AT END                                                  TRN02450
024800             GO TO 0150-EXIT.                                    TRN02460
024900     MOVE CRS-CODIGO       TO WS-CRS-CODIGO(WS-IX-CRS).          TRN02470
025000     MOVE CRS-TITULO       TO WS-CRS-TITULO(WS-IX-CRS).          TRN02480
025100     MOVE CRS-CREDITOS     TO WS-CRS-CREDITOS(WS-IX-CRS).        TRN02490
025200     MOVE CRS-INSTRUTOR    TO WS-CRS-INSTRUTOR(WS-IX-CRS).       TRN02500
025300     MOVE CRS-SEMESTRE     TO WS-CRS-SEMESTRE(WS-IX-CRS).        TRN02510
025400     MOVE CRS-DEPARTAMENTO TO WS-CRS-DEPARTAMENTO(WS-IX-CRS).    TRN02520
025500     SET WS-IX-CRS UP BY 1.                                      TRN02530
025600     ADD 1 TO WS-QTDE-CURSOS.                                    TRN02540
025700     GO TO 0155-LE-CRSWORK.                                      TRN02550
025800 0150-EXIT.                                                      TRN02560
025900     EXIT.                                                       TRN02570
026000                                                                 TRN02580
026100 0170-CARREGA-ALUNOS.                                            TRN02590
026200     SET WS-IX-ALU TO 1.                                         TRN02600
026300 0175-LE-STUWORK.                                                TRN02610
026400     READ ARQ-STUWORK                                            TRN02620
026500         AT END                                                  TRN02630
026600             GO TO 0170-EXIT.                                    TRN02640
026700     MOVE STW-REG-NO         TO WS-ALU-REG-NO(WS-IX-ALU).        TRN02650
026800     MOVE STW-NOME-COMPLETO  TO WS-ALU-NOME(WS-IX-ALU).          TRN02660
026900     MOVE STW-EMAIL          TO WS-ALU-EMAIL(WS-IX-ALU).         TRN02670
027000     MOVE STW-SITUACAO       TO WS-ALU-SITUACAO(WS-IX-ALU).      TRN02680
027100     MOVE STW-QTDE-MATRICULAS TO WS-ALU-QTDE-MAT(WS-IX-ALU).     TRN02690
027200     SET WS-IX-MAT TO 1.                                         TRN02700
027300 0177-COPIA-MATRICULAS.                                          TRN02710
027400     IF WS-IX-MAT > STW-QTDE-MATRICULAS                          TRN02720
027500        GO TO 0178-PROXIMO-ALUNO.                                TRN02730
027600     MOVE STW-ENR-COURSE-CODE(WS-IX-MAT)                         TRN02740
027700         TO WS-ALU-ENR-CURSO(WS-IX-ALU WS-IX-MAT).               TRN02750
027800     MOVE STW-ENR-GRADE-CODE(WS-IX-MAT)                          TRN02760
027900         TO WS-ALU-ENR-NOTA(WS-IX-ALU WS-IX-MAT).                TRN02770
028000     MOVE STW-ENR-ENROLL-DATE(WS-IX-MAT)                         TRN02780
028100         TO WS-ALU-ENR-DATA(WS-IX-ALU WS-IX-MAT).                TRN02790
028200     SET WS-IX-MAT UP BY 1.                                      TRN02800
028300     GO TO 0177-COPIA-MATRICULAS.                                TRN02810
028400 0178-PROXIMO-ALUNO.                                             TRN02820
028500     SET WS-IX-ALU UP BY 1.                                      TRN02830
028600     ADD 1 TO WS-QTDE-ALUNOS.                                    TRN02840
028700     GO TO 0175-LE-STUWORK.                                      TRN02850
028800 0170-EXIT.                                                      TRN02860
028900     EXIT.                                                       TRN02870
029000                                                                 TRN02880
029100 0200-PROCESSA-PEDIDOS.                                          TRN02890
029200     PERFORM 0210-LE-PEDIDO THRU 0210-EXIT                       TRN02900
029300         UNTIL FIM-TRNREQ.                                       TRN02910
029400 0200-EXIT.                                                      TRN02920
029500     EXIT.                                                       TRN02930
029600                                                                 TRN02940
029700 0210-LE-PEDIDO.                                                 TRN02950
029800     READ ARQ-TRNREQ                                             TRN02960
029900         AT END                                                  TRN02970
030000             MOVE 'S' TO WS-FIM-TRNREQ                           TRN02980
030100             GO TO 0210-EXIT.                                    TRN02990
030200     IF REQ-TODOS-ALUNOS                                         TRN03000
030300        PERFORM 0220-TODOS-ALUNOS THRU 0220-EXIT                 TRN03010
030400        GO TO 0210-EXIT.                                         TRN03020
030500     PERFORM 0230-LOCALIZA-E-IMPRIME THRU 0230-EXIT.             TRN03030
030600 0210-EXIT.                                                      TRN03040
030700     EXIT.                                                       TRN03050
030800                                                                 TRN03060
030900 0220-TODOS-ALUNOS.                                              TRN03070
031000     IF WS-QTDE-ALUNOS = 0                                        TRN03080
031100        GO TO 0220-EXIT.                                         TRN03090
031200     SET WS-IX-ALU TO 1.                                         TRN03100
031300 0222-EMITE-CADA-ALUNO.                                           TRN03110
031400     IF WS-IX-ALU > WS-QTDE-ALUNOS                                TRN03120
031500        GO TO 0220-EXIT.                                         TRN03130
031600     PERFORM 0300-IMPRIME-TRANSCRICAO THRU 0300-EXIT.            TRN03140
031700     SET WS-IX-ALU UP BY 1.                                      TRN03150
031800     GO TO 0222-EMITE-CADA-ALUNO.                                TRN03160
031900 0220-EXIT.                                                      TRN03170
032000     EXIT.                                                       TRN03180
032100                                                                 TRN03190
032200 0230-LOCALIZA-E-IMPRIME.                                        TRN03200
032300     MOVE 'N' TO WS-ALU-ACHADO.                                  TRN03210
032400     SET WS-IX-ALU TO 1.                                         TRN03220
032500 0232-PROCURA-ALUNO.                                              TRN03230
032600     IF WS-IX-ALU > WS-QTDE-ALUNOS                                TRN03240
032700        GO TO 0234-VERIFICA.                                     TRN03250
032800     IF WS-ALU-REG-NO(WS-IX-ALU) = REQ-REG-NO                     TRN03260
032900        MOVE 'S' TO WS-ALU-ACHADO                                TRN03270
033000        GO TO 0234-VERIFICA.                                     TRN03280
033100     SET WS-IX-ALU UP BY 1.                                      TRN03290
033200     GO TO 0232-PROCURA-ALUNO.                                   TRN03300
033300 0234-VERIFICA.                                                   TRN03310
033400     IF NOT ALU-ACHADO                                            TRN03320
033500        DISPLAY 'CCRMTRN: ALUNO NAO ENCONTRADO......: '          TRN03330
033600            REQ-REG-NO                                           TRN03340
033700        GO TO 0230-EXIT.                                         TRN03350
033800     PERFORM 0300-IMPRIME-TRANSCRICAO THRU 0300-EXIT.            TRN03360
033900 0230-EXIT.                                                      TRN03370
034000     EXIT.                                                       TRN03380
034100                                                                 TRN03390
034200*=============================================================* TRN03400
034300*    IMPRIME O HISTORICO DO ALUNO NA POSICAO WS-IX-ALU DA       * TRN03410
034400*    TABELA - CABECALHO, PERFIL, TABELA DE DISCIPLINAS E GPA    * TRN03420
034500*=============================================================* TRN03430
034600 0300-IMPRIME-TRANSCRICAO.                                       TRN03440
034700     WRITE REG-RELAT FROM LINHA-BANNER.                          TRN03450
034800     WRITE REG-RELAT FROM LINHA-TITULO.                          TRN03460
034900     WRITE REG-RELAT FROM LINHA-BANNER.                          TRN03470
035000     WRITE REG-RELAT FROM LINHA-PERFIL-TITULO.                   TRN03480
035100     MOVE WS-ALU-REG-NO(WS-IX-ALU)   TO LIN-REGNO-VALOR.         TRN03490
035200     WRITE REG-RELAT FROM LINHA-REGNO.                           TRN03500
035300     MOVE WS-ALU-NOME(WS-IX-ALU)     TO LIN-NOME-VALOR.          TRN03510
035400     WRITE REG-RELAT FROM LINHA-NOME.                            TRN03520
035500     MOVE WS-ALU-EMAIL(WS-IX-ALU)    TO LIN-EMAIL-VALOR.         TRN03530
035600     WRITE REG-RELAT FROM LINHA-EMAIL.                           TRN03540
035700     MOVE WS-ALU-SITUACAO(WS-IX-ALU) TO LIN-STATUS-VALOR.        TRN03550
035800     WRITE REG-RELAT FROM LINHA-STATUS.                          TRN03560
035900     WRITE REG-RELAT FROM LINHA-BRANCO.                          TRN03570
036000     IF WS-ALU-QTDE-MAT(WS-IX-ALU) = 0                            TRN03580
036100        WRITE REG-RELAT FROM LINHA-SEM-CURSOS                    TRN03590
036200        GO TO 0305-IMPRIME-GPA.                                  TRN03600
036300     WRITE REG-RELAT FROM LINHA-CABE-COLUNAS.                    TRN03610
036400     WRITE REG-RELAT FROM LINHA-CABE-TRACOS.                     TRN03620
036500     SET WS-IX-MAT TO 1.                                         TRN03630
036600 0302-IMPRIME-LINHA-CURSO.                                       TRN03640
036700     IF WS-IX-MAT > WS-ALU-QTDE-MAT(WS-IX-ALU)                    TRN03650
036800        GO TO 0305-IMPRIME-GPA.                                  TRN03660
036900     PERFORM 0320-LOCALIZA-CURSO THRU 0320-EXIT.                 TRN03670
037000     IF NOT CRS-ACHADO                                            TRN03680
037100        SET WS-IX-MAT UP BY 1                                    TRN03690
037200        GO TO 0302-IMPRIME-LINHA-CURSO.                          TRN03700
037300     MOVE WS-CRS-CODIGO(WS-IX-CRS)   TO LIN-DET-CODIGO.          TRN03710
037400     MOVE WS-CRS-TITULO(WS-IX-CRS)   TO LIN-DET-TITULO.          TRN03720
037500     MOVE WS-CRS-CREDITOS(WS-IX-CRS) TO LIN-DET-CREDITOS.        TRN03730
037600     IF WS-ALU-ENR-NOTA(WS-IX-ALU WS-IX-MAT) = SPACE              TRN03740
037700        MOVE 'N/A' TO LIN-DET-NOTA                               TRN03750
037800     ELSE                                                        TRN03760
037900        MOVE WS-ALU-ENR-NOTA(WS-IX-ALU WS-IX-MAT)                TRN03770
038000                                     TO LIN-DET-NOTA.            TRN03780
038100     WRITE REG-RELAT FROM LINHA-CURSO-DETALHE.                   TRN03790
038200     SET WS-IX-MAT UP BY 1.                                      TRN03800
038300     GO TO 0302-IMPRIME-LINHA-CURSO.                             TRN03810
038400                                                                 TRN03820
038500 0305-IMPRIME-GPA.                                               TRN03830
038600     WRITE REG-RELAT FROM LINHA-BRANCO.                          TRN03840
038700     PERFORM 0450-CALCULA-GPA THRU 0450-EXIT.                    TRN03850
038800     MOVE WS-GPA-CALCULADO TO LIN-GPA-VALOR.                     TRN03860
038900     WRITE REG-RELAT FROM LINHA-GPA.                             TRN03870
039000     WRITE REG-RELAT FROM LINHA-BANNER.                          TRN03880
039100     ADD 1 TO WS-QT-HISTORICOS.                                  TRN03890
039200 0300-EXIT.                                                      TRN03900
039300     EXIT.                                                       TRN03910
039400                                                                 TRN03920
039500*    LOCALIZA NA TABELA DE CURSOS O CODIGO DA MATRICULA         * TRN03930
039600*    CORRENTE DO ALUNO (WS-IX-ALU / WS-IX-MAT)                  * TRN03940
039700 0320-LOCALIZA-CURSO.                                            TRN03950
039800     MOVE 'N' TO WS-CRS-ACHADO.                                  TRN03960
039900     SET WS-IX-CRS TO 1.                                         TRN03970
040000 0322-PROCURA.                                                    TRN03980
040100     IF WS-IX-CRS > WS-QTDE-CURSOS                                TRN03990
040200        GO TO 0320-EXIT.                                         TRN04000
040300     IF WS-CRS-CODIGO(WS-IX-CRS) =                               TRN04010
040400                WS-ALU-ENR-CURSO(WS-IX-ALU WS-IX-MAT)             TRN04020
040500        MOVE 'S' TO WS-CRS-ACHADO                                TRN04030
040600        GO TO 0320-EXIT.                                         TRN04040
040700     SET WS-IX-CRS UP BY 1.                                      TRN04050
040800     GO TO 0322-PROCURA.                                         TRN04060
040900 0320-EXIT.                                                      TRN04070
041000     EXIT.                                                       TRN04080
041100                                                                 TRN04090
041200*=============================================================* TRN04100
041300*    GPA = SOMA(PONTO-DO-CONCEITO X CREDITOS) / SOMA(CREDITOS)  * TRN04110
041400*    SOMENTE MATRICULAS COM CONCEITO LANCADO ENTRAM NA CONTA -  * TRN04120
041500*    SE NAO HOUVER NENHUMA, GPA = 0.00 (SEM DIVISAO POR ZERO)   * TRN04130
041600*=============================================================* TRN04140
041700 0450-CALCULA-GPA.                                               TRN04150
041800     MOVE ZERO TO WS-TOTAL-PONTOS.                               TRN04160
041900     MOVE ZERO TO WS-TOTAL-CREDITOS.                             TRN04170
042000     IF WS-ALU-QTDE-MAT(WS-IX-ALU) = 0                            TRN04180
042100        GO TO 0455-ARREDONDA.                                    TRN04190
042200     SET WS-IX-MAT TO 1.                                         TRN04200
042300 0452-ACUMULA-MATRICULA.                                          TRN04210
042400     IF WS-IX-MAT > WS-ALU-QTDE-MAT(WS-IX-ALU)                    TRN04220
042500        GO TO 0455-ARREDONDA.                                    TRN04230
042600     IF WS-ALU-ENR-NOTA(WS-IX-ALU WS-IX-MAT) = SPACE              TRN04240
042700        SET WS-IX-MAT UP BY 1                                    TRN04250
042800        GO TO 0452-ACUMULA-MATRICULA.                            TRN04260
042900     PERFORM 0320-LOCALIZA-CURSO THRU 0320-EXIT.                 TRN04270
043000     IF NOT CRS-ACHADO                                            TRN04280
043100        SET WS-IX-MAT UP BY 1                                    TRN04290
043200        GO TO 0452-ACUMULA-MATRICULA.                            TRN04300
043300     PERFORM 0460-BUSCA-PONTO THRU 0460-EXIT.                    TRN04310
043400     IF PONTO-ACHADO                                              TRN04320
043500        COMPUTE WS-PONTOS-MATRICULA =                            TRN04330
043600            WS-PONTO-TAB(WS-IX-PONTO) * WS-CRS-CREDITOS(WS-IX-CRS)TRN04340
043700        ADD WS-PONTOS-MATRICULA TO WS-TOTAL-PONTOS               TRN04350
043800        ADD WS-CRS-CREDITOS(WS-IX-CRS) TO WS-TOTAL-CREDITOS.     TRN04360
043900     SET WS-IX-MAT UP BY 1.                                      TRN04370
044000     GO TO 0452-ACUMULA-MATRICULA.                               TRN04380
044100                                                                 TRN04390
044200 0455-ARREDONDA.                                                 TRN04400
044300     IF WS-TOTAL-CREDITOS = 0                                     TRN04410
044400        MOVE ZERO TO WS-GPA-CALCULADO                            TRN04420
044500        GO TO 0450-EXIT.                                         TRN04430
044600     COMPUTE WS-GPA-CALCULADO ROUNDED =                          TRN04440
044700         WS-TOTAL-PONTOS / WS-TOTAL-CREDITOS.                    TRN04450
044800 0450-EXIT.                                                      TRN04460
044900     EXIT.                                                       TRN04470
045000                                                                 TRN04480
045100*    LOCALIZA O PONTO DO CONCEITO CORRENTE NA TABELA DE PONTOS  * TRN04490
045200*    DE CCRMCFG.CPY (VARREDURA, TABELA DE SO 7 ENTRADAS)        * TRN04500
045300 0460-BUSCA-PONTO.                                                TRN04510
045400     MOVE 'N' TO WS-PONTO-ACHADO.                                TRN04520
045500     SET WS-IX-PONTO TO 1.                                       TRN04530
045600 0462-PROCURA-PONTO.                                              TRN04540
045700     IF WS-IX-PONTO > 7                                           TRN04550
045800        GO TO 0460-EXIT.                                         TRN04560
045900     IF WS-CONCEITO-TAB(WS-IX-PONTO) =                           TRN04570
046000                WS-ALU-ENR-NOTA(WS-IX-ALU WS-IX-MAT)              TRN04580
046100        MOVE 'S' TO WS-PONTO-ACHADO                              TRN04590
046200        GO TO 0460-EXIT.                                         TRN04600
046300     SET WS-IX-PONTO UP BY 1.                                    TRN04610
046400     GO TO 0462-PROCURA-PONTO.                                   TRN04620
046500 0460-EXIT.                                                      TRN04630
046600     EXIT.                                                       TRN04640
046700                                                                 TRN04650
046800 0900-FECHA-ARQUIVOS.                                            TRN04660
046900     CLOSE ARQ-STUWORK                                           TRN04670
047000           ARQ-CRSWORK                                           TRN04680
047100           ARQ-TRNREQ                                            TRN04690
047200           RELAT.                                                TRN04700
047300 0900-EXIT.                                                      TRN04710
047400     EXIT.                                                       TRN04720
