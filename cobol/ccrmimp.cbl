000100 IDENTIFICATION DIVISION.                                        IMP00010
000200 PROGRAM-ID. CCRMIMP-COB.                                        IMP00020
000300 AUTHOR. R.SILVA.                                                IMP00030
000400 INSTALLATION. EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   IMP00040
000500 DATE-WRITTEN. 08/03/1999.                                       IMP00050
000600 DATE-COMPILED.                                                  IMP00060
000700 SECURITY.  USO INTERNO - SETOR ACADEMICO.                       IMP00070
000800*=============================================================* IMP00080
000900*    CCRMIMP-COB                                               * IMP00090
001000*    SISTEMA - CCRM  (CONTROLE ACADEMICO)                      * IMP00100
001100*    FINALIDADE : PRIMEIRO PASSO DO LOTE NOTURNO - LE OS       * IMP00110
001200*                 ARQUIVOS TEXTO STUDENTS.CSV E COURSES.CSV,   * IMP00120
001300*                 VALIDA OS CAMPOS MINIMOS DE CADA LINHA E     * IMP00130
001400*                 MONTA OS ARQUIVOS DE TRABALHO DO LOTE        * IMP00140
001500*                 (STUWORK.DAT / CRSWORK.DAT) QUE OS DEMAIS    * IMP00150
001600*                 PASSOS DO LOTE VAO LER E REESCREVER          * IMP00160
001700*    ANALISTA        : J.KOIKE                                 * IMP00170
001800*    PROGRAMADOR(A)  : R.SILVA                                 * IMP00180
001900*    VRS        DATA          DESCRICAO                        * IMP00190
002000*    1.0        08/03/1999    IMPLANTACAO                      * IMP00200
002100*    1.1        02/11/1999    R.SILVA  CHG0058 - PASSA A GERAR * IMP00210
002200*                             O REGNO STU+SEQ QUANDO A LINHA   * IMP00220
002300*                             NAO TRAZ REGNO PREENCHIDO        * IMP00230
002400*    1.2        19/06/2000    A.PRADO  CHG0081 - CARGA PASSA A * IMP00240
002500*                             SER TRUNCATE-AND-RELOAD (ANTES   * IMP00250
002600*                             FAZIA MERGE COM O ARQ ANTERIOR)  * IMP00260
002700*    1.3        22/02/2001    M.ARRUDA CHG0104 - ACRESCIDA A   * IMP00270
002800*                             LISTAGEM DE EDICAO DE E-MAILS    * IMP00280
002900*                             SUSPEITOS (NAO REJEITA A LINHA)  * IMP00290
003000*    1.4        02/03/2001    M.ARRUDA Y2K  - RESULTADO DA     * IMP00300
003100*                             CONTAGEM PASSA A EXIBIR A DATA   * IMP00310
003200*                             DE PROCESSAMENTO EM CCYYMMDD     * IMP00320
003300*=============================================================* IMP00330
003400                                                                 IMP00340
003500 ENVIRONMENT DIVISION.                                           IMP00350
003600 CONFIGURATION SECTION.                                          IMP00360
003700 SOURCE-COMPUTER. IBM-370.                                       IMP00370
003800 OBJECT-COMPUTER. IBM-370.                                       IMP00380
003900 SPECIAL-NAMES.                                                  IMP00390
004000     C01 IS TOP-OF-FORM                                          IMP00400
004100     UPSI-0 ON STATUS IS CHAVE-DEBUG.                            IMP00410
004200 INPUT-OUTPUT SECTION.                                           IMP00420
004300 FILE-CONTROL.                                                   IMP00430
004400     SELECT ARQ-ALUNOS-CSV ASSIGN TO STUCSVIN                    IMP00440
004500                 ORGANIZATION IS LINE SEQUENTIAL                 IMP00450
004600                 ACCESS MODE IS SEQUENTIAL                       IMP00460
004700                 FILE STATUS IS STATUS-ALUCSV.                   IMP00470
004800                                                                 IMP00480
004900     SELECT ARQ-CURSOS-CSV ASSIGN TO CRSCSVIN                    IMP00490
005000                 ORGANIZATION IS LINE SEQUENTIAL                 IMP00500
005100                 ACCESS MODE IS SEQUENTIAL                       IMP00510
005200                 FILE STATUS IS STATUS-CRSCSV.                   IMP00520
005300                                                                 IMP00530
005400     SELECT ARQ-STUWORK ASSIGN TO STUWORK                        IMP00540
005500                 ORGANIZATION IS SEQUENTIAL                      IMP00550
005600                 ACCESS MODE IS SEQUENTIAL                       IMP00560
005700                 FILE STATUS IS STATUS-STUWRK.                   IMP00570
005800                                                                 IMP00580
005900     SELECT ARQ-CRSWORK ASSIGN TO CRSWORK                        IMP00590
006000                 ORGANIZATION IS SEQUENTIAL                      IMP00600
006100                 ACCESS MODE IS SEQUENTIAL                       IMP00610
006200                 FILE STATUS IS STATUS-CRSWRK.                   IMP00620
006300                                                                 IMP00630
006400 DATA DIVISION.                                                  IMP00640
006500 FILE SECTION.                                                   IMP00650
006600 FD  ARQ-ALUNOS-CSV                                               IMP00660
006700     LABEL RECORD STANDARD.                                      IMP00670
006800 01  REG-ALUNOS-CSV              PIC X(120).                     IMP00680
006900                                                                 IMP00690
007000 FD  ARQ-CURSOS-CSV                                               IMP00700
007100     LABEL RECORD STANDARD.                                      IMP00710
007200 01  REG-CURSOS-CSV              PIC X(120).                     IMP00720
007300                                                                 IMP00730
007400 FD  ARQ-STUWORK                                                  IMP00740
007500     LABEL RECORD STANDARD.                                      IMP00750
007600 01  REG-STUWORK.                                                IMP00760
007700     COPY STUWRK.                                                IMP00770
007800                                                                 IMP00780
007900 FD  ARQ-CRSWORK                                                  IMP00790
008000     LABEL RECORD STANDARD.                                      IMP00800
008100 01  REG-CRSWORK.                                                IMP00810
008200     COPY CRSREC.                                                IMP00820
008300                                                                 IMP00830
008400 WORKING-STORAGE SECTION.                                        IMP00840
008500 01  STATUS-ALUCSV               PIC X(02) VALUE SPACES.         IMP00850
008600 01  STATUS-CRSCSV               PIC X(02) VALUE SPACES.         IMP00860
008700 01  STATUS-STUWRK               PIC X(02) VALUE SPACES.         IMP00870
008800 01  STATUS-CRSWRK               PIC X(02) VALUE SPACES.         IMP00880
008900                                                                 IMP00890
009000 01  WS-CONTADORES.                                              IMP00900
009100     05  WS-QT-LIDAS-ALU         PIC 9(05) COMP VALUE ZERO.      IMP00910
009200     05  WS-QT-CARREGADAS-ALU    PIC 9(05) COMP VALUE ZERO.      IMP00920
009300     05  WS-QT-DESCARTADAS-ALU   PIC 9(05) COMP VALUE ZERO.      IMP00930
009400     05  WS-QT-EMAIL-SUSPEITO    PIC 9(05) COMP VALUE ZERO.      IMP00940
009500     05  WS-QT-LIDAS-CRS         PIC 9(05) COMP VALUE ZERO.      IMP00950
009600     05  WS-QT-CARREGADAS-CRS    PIC 9(05) COMP VALUE ZERO.      IMP00960
009700     05  WS-QT-DESCARTADAS-CRS   PIC 9(05) COMP VALUE ZERO.      IMP00970
009800     05  WS-SEQ-GERADO           PIC 9(03) COMP VALUE ZERO.      IMP00980
009900                                                                 IMP00990
009905     05  FILLER  PIC X(01) VALUE SPACES.                          IMP00991
010000 01  WS-FLAGS.                                                   IMP01000
010100     05  WS-FIM-ALUNOS-CSV       PIC X(01) VALUE 'N'.            IMP01010
010200         88  FIM-ALUNOS-CSV          VALUE 'S'.                  IMP01020
010300     05  WS-FIM-CURSOS-CSV       PIC X(01) VALUE 'N'.            IMP01030
010400         88  FIM-CURSOS-CSV          VALUE 'S'.                  IMP01050
010500     05  WS-PRIMEIRA-LINHA       PIC X(01) VALUE 'S'.            IMP01060
010600         88  PRIMEIRA-LINHA          VALUE 'S'.                  IMP01070
010700                                                                 IMP01080
010705     05  FILLER  PIC X(01) VALUE SPACES.                          IMP01081
010800 01  WS-AREA-QUEBRA-ALUNO.                                       IMP01090
010900     05  WS-QT-VIRGULAS          PIC 9(03) COMP VALUE ZERO.      IMP01100
011000     05  WS-QT-CAMPOS            PIC 9(03) COMP VALUE ZERO.      IMP01110
011100     05  WS-F-REGNO              PIC X(10) VALUE SPACES.         IMP01120
011200     05  WS-F-NOME               PIC X(40) VALUE SPACES.         IMP01130
011300     05  WS-F-EMAIL              PIC X(40) VALUE SPACES.         IMP01140
011400     05  WS-F-SITUACAO           PIC X(20) VALUE SPACES.         IMP01150
011410*    CAMPO PARA CONFERENCIA DA SITUACAO SEM DIFERENCIAR         * IMP01151
011420*    MAIUSCULA DE MINUSCULA - CHG0117                           * IMP01152
011430     05  WS-COMP-SITUACAO        PIC X(20) VALUE SPACES.         IMP01153
011500                                                                 IMP01160
011505     05  FILLER  PIC X(01) VALUE SPACES.                          IMP01161
011600 01  WS-AREA-QUEBRA-CURSO.                                       IMP01170
011700     05  WS-F-CODIGO             PIC X(10) VALUE SPACES.         IMP01180
011800     05  WS-F-TITULO             PIC X(30) VALUE SPACES.         IMP01190
011900     05  WS-F-CREDITOS-X         PIC X(10) VALUE SPACES.         IMP01200
012000     05  WS-F-CREDITOS-N         PIC 9(02) COMP VALUE ZERO.      IMP01210
012100     05  WS-F-INSTRUTOR          PIC X(20) VALUE SPACES.         IMP01220
012200     05  WS-F-SEMESTRE           PIC X(20) VALUE SPACES.         IMP01230
012210*    CAMPO PARA CONFERENCIA DO SEMESTRE SEM DIFERENCIAR         * IMP01231
012220*    MAIUSCULA DE MINUSCULA - CHG0117                           * IMP01232
012230     05  WS-COMP-SEMESTRE        PIC X(20) VALUE SPACES.         IMP01233
012300     05  WS-F-DEPARTAMENTO       PIC X(20) VALUE SPACES.         IMP01240
012400                                                                 IMP01250
012500*    AREA DE TRABALHO PARA A VALIDACAO DE E-MAIL - CHG0104     * IMP01260
012505     05  FILLER  PIC X(01) VALUE SPACES.                          IMP01261
012600 01  WS-AREA-EMAIL.                                               IMP01270
012700     05  WS-EMAIL-OK             PIC X(01) VALUE 'N'.            IMP01280
012800         88  EMAIL-VALIDO            VALUE 'S'.                  IMP01290
012900     05  WS-POS-ARROBA           PIC 9(03) COMP VALUE ZERO.      IMP01300
013000     05  WS-POS-PONTO            PIC 9(03) COMP VALUE ZERO.      IMP01310
013100     05  WS-TAM-TLD              PIC 9(03) COMP VALUE ZERO.      IMP01320
013200     05  WS-IX                   PIC 9(03) COMP VALUE ZERO.      IMP01330
013210*    CAMPOS ADICIONAIS DE VALIDACAO DE E-MAIL - CHG0117 -       * IMP01331
013212*    CONFERENCIA POR CLASSE DE CARACTER, NAO SO POSICAO DE      * IMP01332
013214*    ARROBA E PONTO (VALIDATORS DO LOTE)                        * IMP01333
013216     05  WS-TAM-EMAIL            PIC 9(03) COMP VALUE ZERO.      IMP01334
013218     05  WS-IX-EMAIL             PIC 9(03) COMP VALUE ZERO.      IMP01335
013220     05  WS-INICIO-FAIXA         PIC 9(03) COMP VALUE ZERO.      IMP01336
013222     05  WS-FIM-FAIXA            PIC 9(03) COMP VALUE ZERO.      IMP01337
013224     05  WS-CARACTER-EMAIL       PIC X(01) VALUE SPACES.         IMP01338
013226     05  WS-MODO-VALIDACAO      PIC X(01) VALUE SPACES.          IMP01339
013228         88  MODO-LOCAL              VALUE 'L'.                  IMP01340
013230         88  MODO-DOMINIO            VALUE 'D'.                  IMP01341
013232         88  MODO-TLD                VALUE 'T'.                  IMP01342
013234     05  WS-FAIXA-OK             PIC X(01) VALUE 'N'.            IMP01343
013236         88  FAIXA-VALIDA            VALUE 'S'.                  IMP01344
013238     05  FILLER                  PIC X(01) VALUE SPACES.         IMP01345
013300                                                                 IMP01346
013400 COPY CCRMCFG.                                                   IMP01350
013500                                                                 IMP01360
013600 PROCEDURE DIVISION.                                             IMP01370
013700                                                                 IMP01380
013800 0100-INICIO.                                                    IMP01390
013900     PERFORM 0110-ABRIR-ARQUIVOS THRU 0110-EXIT.                 IMP01400
014000     PERFORM 0200-IMPORTA-ALUNOS THRU 0200-EXIT.                 IMP01410
014100     PERFORM 0300-IMPORTA-CURSOS THRU 0300-EXIT.                 IMP01420
014200     PERFORM 0400-FECHA-ARQUIVOS THRU 0400-EXIT.                 IMP01430
014300     PERFORM 0500-RELATA-CONTAGEM THRU 0500-EXIT.                IMP01440
014400     STOP RUN.                                                   IMP01450
014500                                                                 IMP01460
014600 0110-ABRIR-ARQUIVOS.                                            IMP01470
014700     OPEN INPUT ARQ-ALUNOS-CSV.                                  IMP01480
014800     IF STATUS-ALUCSV = '30'                                     IMP01490
014900        DISPLAY 'CCRMIMP: STUDENTS.CSV NAO ENCONTRADO'           IMP01500
015000        STOP RUN.                                                IMP01510
015100     OPEN INPUT ARQ-CURSOS-CSV.                                  IMP01520
015200     IF STATUS-CRSCSV = '30'                                     IMP01530
015300        DISPLAY 'CCRMIMP: COURSES.CSV NAO ENCONTRADO'            IMP01540
015500        CLOSE ARQ-ALUNOS-CSV                                     IMP01560
015600        STOP RUN.                                                IMP01570
015700     OPEN OUTPUT ARQ-STUWORK.                                    IMP01580
015800     OPEN OUTPUT ARQ-CRSWORK.                                    IMP01590
015900 0110-EXIT.                                                      IMP01600
016000     EXIT.                                                       IMP01610
016100                                                                 IMP01620
016200*=============================================================* IMP01630
016300*    IMPORTACAO DE ALUNOS - PULA O CABECALHO, QUEBRA CADA      * IMP01640
016400*    LINHA EM 4 CAMPOS (REGNO,NOME,EMAIL,SITUACAO) E DESCARTA  * IMP01650
016500*    A LINHA SE HOUVER MENOS DE 4 CAMPOS SEPARADOS POR VIRGULA * IMP01660
016600*=============================================================* IMP01670
016700 0200-IMPORTA-ALUNOS.                                            IMP01680
016800     MOVE 'S' TO WS-PRIMEIRA-LINHA.                              IMP01690
016900     PERFORM 0210-LE-LINHA-ALUNO THRU 0210-EXIT                  IMP01700
017000         UNTIL FIM-ALUNOS-CSV.                                   IMP01710
017100 0200-EXIT.                                                      IMP01720
017200     EXIT.                                                       IMP01730
017300                                                                 IMP01740
017400 0210-LE-LINHA-ALUNO.                                            IMP01750
017500     READ ARQ-ALUNOS-CSV                                         IMP01760
017600         AT END                                                  IMP01770
017700             MOVE 'S' TO WS-FIM-ALUNOS-CSV                       IMP01780
017800             GO TO 0210-EXIT.                                    IMP01790
017900     IF PRIMEIRA-LINHA                                           IMP01800
018000        MOVE 'N' TO WS-PRIMEIRA-LINHA                            IMP01810
018100        GO TO 0210-EXIT.                                         IMP01820
018200     ADD 1 TO WS-QT-LIDAS-ALU.                                   IMP01830
018300     PERFORM 0220-QUEBRA-LINHA-ALUNO THRU 0220-EXIT.             IMP01840
018400     IF WS-QT-CAMPOS < 4                                         IMP01850
018500        ADD 1 TO WS-QT-DESCARTADAS-ALU                           IMP01860
018600        GO TO 0210-EXIT.                                         IMP01870
018700     PERFORM 0230-VALIDA-EMAIL THRU 0230-EXIT.                   IMP01880
018800     PERFORM 0250-MONTA-REG-STUWORK THRU 0250-EXIT.              IMP01890
018900     WRITE REG-STUWORK.                                          IMP01900
019000     ADD 1 TO WS-QT-CARREGADAS-ALU.                              IMP01910
019100 0210-EXIT.                                                      IMP01920
019200     EXIT.                                                       IMP01930
019300                                                                 IMP01940
019400 0220-QUEBRA-LINHA-ALUNO.                                        IMP01950
019500     INSPECT REG-ALUNOS-CSV TALLYING WS-QT-VIRGULAS              IMP01960
019600         FOR ALL ','.                                            IMP01970
019700     COMPUTE WS-QT-CAMPOS = WS-QT-VIRGULAS + 1.                  IMP01980
019800     MOVE SPACES TO WS-F-REGNO WS-F-NOME WS-F-EMAIL              IMP01990
019900                    WS-F-SITUACAO.                                IMP02000
020000     IF WS-QT-CAMPOS >= 4                                        IMP02010
020100        UNSTRING REG-ALUNOS-CSV DELIMITED BY ','                 IMP02020
020200            INTO WS-F-REGNO WS-F-NOME WS-F-EMAIL WS-F-SITUACAO.  IMP02030
020400 0220-EXIT.                                                      IMP02050
020500     EXIT.                                                       IMP02060
020600                                                                 IMP02070
020700*=============================================================* IMP02080
020800*    VALIDACAO DE FORMATO DE E-MAIL (VALIDATORS) - NAO REJEITA * IMP02090
020900*    A LINHA, APENAS REGISTRA NA LISTAGEM DE EDICAO PARA O     * IMP02100
021000*    OPERADOR CONFERIR - <LOCAL>@<DOMINIO>.<TLD> DE 2-6 LETRAS * IMP02110
021050*    CHG0117 - CONFERE CLASSE DE CADA CARACTER DA PARTE LOCAL, * IMP02112
021060*    DO DOMINIO E DO TLD, NAO SO A PRESENCA DE '@' E '.'       * IMP02114
021100*=============================================================* IMP02120
021200 0230-VALIDA-EMAIL.                                              IMP02130
021210     MOVE 'N' TO WS-EMAIL-OK.                                    IMP02140
021220     MOVE ZERO TO WS-POS-ARROBA WS-POS-PONTO WS-TAM-TLD           IMP02150
021230               WS-TAM-EMAIL.                                     IMP02152
021240     IF WS-F-EMAIL = SPACES                                      IMP02160
021250        GO TO 0230-REGISTRA.                                     IMP02170
021260     PERFORM 0231-TAMANHO-EMAIL THRU 0231-EXIT.                  IMP02172
021270     IF WS-TAM-EMAIL = 0                                         IMP02174
021280        GO TO 0230-REGISTRA.                                     IMP02176
021300     INSPECT WS-F-EMAIL TALLYING WS-POS-ARROBA                   IMP02180
021400         FOR CHARACTERS BEFORE '@'.                              IMP02190
021500     IF WS-POS-ARROBA = 0 OR WS-POS-ARROBA >= WS-TAM-EMAIL       IMP02200
021600        GO TO 0230-REGISTRA.                                     IMP02210
021700     ADD 1 TO WS-POS-ARROBA.                                     IMP02220
021710*    CONFERE A PARTE LOCAL (ANTES DO ARROBA)                    * IMP02222
021720     MOVE 1 TO WS-INICIO-FAIXA.                                  IMP02224
021730     COMPUTE WS-FIM-FAIXA = WS-POS-ARROBA - 1.                   IMP02226
021740     MOVE 'L' TO WS-MODO-VALIDACAO.                              IMP02228
021750     PERFORM 0232-VERIFICA-FAIXA THRU 0232-EXIT.                 IMP02230
021760     IF NOT FAIXA-VALIDA                                         IMP02232
021770        GO TO 0230-REGISTRA.                                     IMP02234
021780     PERFORM 0233-LOCALIZA-ULT-PONTO THRU 0233-EXIT.             IMP02236
021790     IF WS-POS-PONTO = 0 OR WS-POS-PONTO <= WS-POS-ARROBA        IMP02238
021800        GO TO 0230-REGISTRA.                                     IMP02240
021810*    CONFERE O DOMINIO (ENTRE O ARROBA E O ULTIMO PONTO)        * IMP02242
021820     MOVE WS-POS-ARROBA TO WS-INICIO-FAIXA.                      IMP02244
021830     COMPUTE WS-FIM-FAIXA = WS-POS-PONTO - 1.                    IMP02246
021840     MOVE 'D' TO WS-MODO-VALIDACAO.                              IMP02248
021850     PERFORM 0232-VERIFICA-FAIXA THRU 0232-EXIT.                 IMP02250
021860     IF NOT FAIXA-VALIDA                                         IMP02252
021870        GO TO 0230-REGISTRA.                                     IMP02254
021880*    CONFERE O TLD - DE 2 A 6 LETRAS APOS O ULTIMO PONTO        * IMP02256
021890     COMPUTE WS-TAM-TLD = WS-TAM-EMAIL - WS-POS-PONTO.           IMP02258
021900     IF WS-TAM-TLD < 2 OR WS-TAM-TLD > 6                         IMP02260
022000        GO TO 0230-REGISTRA.                                     IMP02262
022010     COMPUTE WS-INICIO-FAIXA = WS-POS-PONTO + 1.                 IMP02264
022020     MOVE WS-TAM-EMAIL TO WS-FIM-FAIXA.                          IMP02266
022030     MOVE 'T' TO WS-MODO-VALIDACAO.                              IMP02268
022040     PERFORM 0232-VERIFICA-FAIXA THRU 0232-EXIT.                 IMP02270
022050     IF NOT FAIXA-VALIDA                                         IMP02272
022060        GO TO 0230-REGISTRA.                                     IMP02274
022100     MOVE 'S' TO WS-EMAIL-OK.                                    IMP02276
022700 0230-REGISTRA.                                                  IMP02280
022800     IF NOT EMAIL-VALIDO                                         IMP02290
022900        ADD 1 TO WS-QT-EMAIL-SUSPEITO                            IMP02300
023000        DISPLAY 'CCRMIMP: EMAIL SUSPEITO - REGNO=' WS-F-REGNO    IMP02310
023100                 ' EMAIL=' WS-F-EMAIL.                           IMP02320
023200 0230-EXIT.                                                      IMP02330
023210     EXIT.                                                       IMP02332
023220                                                                 IMP02334
023230*    CALCULA O TAMANHO REAL DO E-MAIL (POSICAO DO ULTIMO        * IMP02336
023240*    CARACTER NAO-BRANCO), VARRENDO O CAMPO DE TRAS PARA FRENTE * IMP02338
023250 0231-TAMANHO-EMAIL.                                              IMP02340
023260     MOVE 40 TO WS-IX-EMAIL.                                      IMP02342
023270 0231-PROCURA-TAMANHO.                                            IMP02344
023280     IF WS-IX-EMAIL = 0                                           IMP02346
023290        MOVE ZERO TO WS-TAM-EMAIL                                 IMP02348
023300        GO TO 0231-EXIT.                                          IMP02350
023310     IF WS-F-EMAIL(WS-IX-EMAIL:1) NOT = SPACE                     IMP02352
023320        MOVE WS-IX-EMAIL TO WS-TAM-EMAIL                          IMP02354
023330        GO TO 0231-EXIT.                                          IMP02356
023340     SUBTRACT 1 FROM WS-IX-EMAIL.                                 IMP02358
023350     GO TO 0231-PROCURA-TAMANHO.                                  IMP02360
023360 0231-EXIT.                                                       IMP02362
023370     EXIT.                                                        IMP02364
023380                                                                  IMP02366
023390*    CONFERE, CARACTER A CARACTER, SE A FAIXA WS-INICIO-FAIXA   * IMP02368
023400*    A WS-FIM-FAIXA RESPEITA O CONJUNTO PERMITIDO PARA O MODO   * IMP02370
023410*    CORRENTE (L=LOCAL D=DOMINIO T=TLD) - RETORNA WS-FAIXA-OK   * IMP02372
023420 0232-VERIFICA-FAIXA.                                             IMP02374
023430     MOVE 'S' TO WS-FAIXA-OK.                                     IMP02376
023440     MOVE WS-INICIO-FAIXA TO WS-IX-EMAIL.                         IMP02378
023450 0232-PROCURA-FAIXA.                                              IMP02380
023460     IF WS-IX-EMAIL > WS-FIM-FAIXA                                IMP02382
023470        GO TO 0232-EXIT.                                          IMP02384
023480     MOVE WS-F-EMAIL(WS-IX-EMAIL:1) TO WS-CARACTER-EMAIL.         IMP02386
023490     IF MODO-TLD AND WS-CARACTER-EMAIL NOT ALPHABETIC             IMP02388
023500        MOVE 'N' TO WS-FAIXA-OK                                   IMP02390
023510        GO TO 0232-EXIT.                                          IMP02392
023520     IF MODO-LOCAL                                                IMP02394
023530           AND WS-CARACTER-EMAIL NOT ALPHABETIC                   IMP02396
023540           AND WS-CARACTER-EMAIL NOT NUMERIC                      IMP02398
023550           AND WS-CARACTER-EMAIL NOT = '.'                        IMP02400
023560           AND WS-CARACTER-EMAIL NOT = '_'                        IMP02402
023570           AND WS-CARACTER-EMAIL NOT = '%'                        IMP02404
023580           AND WS-CARACTER-EMAIL NOT = '+'                        IMP02406
023590           AND WS-CARACTER-EMAIL NOT = '-'                        IMP02408
023600        MOVE 'N' TO WS-FAIXA-OK                                   IMP02410
023610        GO TO 0232-EXIT.                                          IMP02412
023620     IF MODO-DOMINIO                                              IMP02414
023630           AND WS-CARACTER-EMAIL NOT ALPHABETIC                   IMP02416
023640           AND WS-CARACTER-EMAIL NOT NUMERIC                      IMP02418
023650           AND WS-CARACTER-EMAIL NOT = '.'                        IMP02420
023660           AND WS-CARACTER-EMAIL NOT = '-'                        IMP02422
023670        MOVE 'N' TO WS-FAIXA-OK                                   IMP02424
023680        GO TO 0232-EXIT.                                          IMP02426
023690     ADD 1 TO WS-IX-EMAIL.                                        IMP02428
023700     GO TO 0232-PROCURA-FAIXA.                                    IMP02430
023710 0232-EXIT.                                                       IMP02432
023720     EXIT.                                                        IMP02434
023730                                                                  IMP02436
023740*    LOCALIZA O ULTIMO PONTO DO DOMINIO (SEPARADOR DO TLD),     * IMP02438
023750*    VARRENDO DE TRAS PARA FRENTE ATE A POSICAO DO ARROBA       * IMP02440
023760 0233-LOCALIZA-ULT-PONTO.                                         IMP02442
023770     MOVE ZERO TO WS-POS-PONTO.                                   IMP02444
023780     MOVE WS-TAM-EMAIL TO WS-IX-EMAIL.                            IMP02446
023790 0233-PROCURA-PONTO.                                              IMP02448
023800     IF WS-IX-EMAIL < WS-POS-ARROBA                               IMP02450
023810        GO TO 0233-EXIT.                                          IMP02452
023820     IF WS-F-EMAIL(WS-IX-EMAIL:1) = '.'                           IMP02454
023830        MOVE WS-IX-EMAIL TO WS-POS-PONTO                          IMP02456
023840        GO TO 0233-EXIT.                                          IMP02458
023850     SUBTRACT 1 FROM WS-IX-EMAIL.                                 IMP02460
023860     GO TO 0233-PROCURA-PONTO.                                    IMP02462
023870 0233-EXIT.                                                       IMP02464
023880     EXIT.                                                        IMP02466
023890                                                                  IMP02468
024000 0250-MONTA-REG-STUWORK.                                          IMP02470
024010     INITIALIZE REG-STUWORK.                                      IMP02471
024020     IF WS-F-REGNO = SPACES                                       IMP02472
024030        ADD 1 TO WS-SEQ-GERADO                                    IMP02473
024040        STRING 'STU' DELIMITED BY SIZE                            IMP02474
024050               WS-SEQ-GERADO DELIMITED BY SIZE                    IMP02475
024060               INTO STW-REG-NO                                    IMP02476
024070     ELSE                                                         IMP02477
024080        MOVE WS-F-REGNO TO STW-REG-NO.                            IMP02478
024090     MOVE WS-F-NOME    TO STW-NOME-COMPLETO.                      IMP02479
024100     MOVE WS-F-EMAIL   TO STW-EMAIL.                              IMP02480
024110     MOVE SPACES       TO STW-SITUACAO.                           IMP02481
024111*    CONFERE A SITUACAO SEM DIFERENCIAR MAIUSCULA DE MINUSCULA * IMP03372
024112*    (CSV PODE VIR EM QUALQUER COMBINACAO DE CAIXA) - CHG0117  * IMP03373
024113     MOVE WS-F-SITUACAO   TO WS-COMP-SITUACAO.                    IMP03374
024114     INSPECT WS-COMP-SITUACAO                                     IMP03375
024115         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  IMP03376
024116                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                  IMP03377
024120     IF WS-COMP-SITUACAO(1:6) = 'ACTIVE'                          IMP02482
024130        MOVE 'ACTIVE   ' TO STW-SITUACAO                          IMP02483
024140     ELSE IF WS-COMP-SITUACAO(1:8) = 'INACTIVE'                   IMP02484
024150        MOVE 'INACTIVE ' TO STW-SITUACAO                          IMP02485
024160     ELSE IF WS-COMP-SITUACAO(1:9) = 'GRADUATED'                  IMP02486
024170        MOVE 'GRADUATED' TO STW-SITUACAO                          IMP02487
024180     ELSE                                                         IMP02488
024190        MOVE WS-F-SITUACAO(1:9) TO STW-SITUACAO.                  IMP02489
024200     MOVE ZERO TO STW-QTDE-MATRICULAS.                            IMP02490
024210 0250-EXIT.                                                       IMP02491
024220     EXIT.                                                        IMP02492
024230                                                                 IMP03371
024240*=============================================================*   IMP02493
024250*    IMPORTACAO DE DISCIPLINAS - QUEBRA CADA LINHA EM 6 CAMPOS *  IMP02494
024260*    (CODE,TITLE,CREDITS,INSTRUCTOR,SEMESTER,DEPARTMENT) E     *  IMP02495
024270*    DESCARTA A LINHA SE FALTAR CAMPO OU O CODIGO VIER EM      *  IMP02496
024280*    BRANCO (REGRA DE CONSTRUCAO DO CODIGO DA DISCIPLINA)      *  IMP02497
024290*=============================================================*   IMP02498
024300 0300-IMPORTA-CURSOS.                                             IMP02499
024310     MOVE 'S' TO WS-PRIMEIRA-LINHA.                               IMP02500
024320     PERFORM 0310-LE-LINHA-CURSO THRU 0310-EXIT                   IMP02501
024330         UNTIL FIM-CURSOS-CSV.                                    IMP02502
024340 0300-EXIT.                                                       IMP02503
024350     EXIT.                                                        IMP02504
024360                                                                 IMP02700
024370 0310-LE-LINHA-CURSO.                                             IMP02505
024380     READ ARQ-CURSOS-CSV                                          IMP02506
024390         AT END                                                   IMP02507
024400             MOVE 'S' TO WS-FIM-CURSOS-CSV                        IMP02508
024410             GO TO 0310-EXIT.                                     IMP02509
024420     IF PRIMEIRA-LINHA                                            IMP02510
024430        MOVE 'N' TO WS-PRIMEIRA-LINHA                             IMP02511
024440        GO TO 0310-EXIT.                                          IMP02512
024450     ADD 1 TO WS-QT-LIDAS-CRS.                                    IMP02513
024460     PERFORM 0320-QUEBRA-LINHA-CURSO THRU 0320-EXIT.              IMP02514
024470     IF WS-QT-CAMPOS < 6 OR WS-F-CODIGO = SPACES                  IMP02515
024480        ADD 1 TO WS-QT-DESCARTADAS-CRS                            IMP02516
024490        GO TO 0310-EXIT.                                          IMP02517
024500     PERFORM 0340-MONTA-REG-CRSWORK THRU 0340-EXIT.               IMP02518
024510     WRITE REG-CRSWORK.                                           IMP02519
024520     ADD 1 TO WS-QT-CARREGADAS-CRS.                               IMP02520
024530 0310-EXIT.                                                       IMP02521
024540     EXIT.                                                        IMP02522
024550                                                                 IMP02890
024560 0320-QUEBRA-LINHA-CURSO.                                         IMP02523
024570     INSPECT REG-CURSOS-CSV TALLYING WS-QT-VIRGULAS               IMP02524
024580         FOR ALL ','.                                             IMP02525
024590     COMPUTE WS-QT-CAMPOS = WS-QT-VIRGULAS + 1.                   IMP02526
024600     MOVE SPACES TO WS-F-CODIGO WS-F-TITULO WS-F-CREDITOS-X       IMP02527
024610                    WS-F-INSTRUTOR WS-F-SEMESTRE                  IMP02528
024620                    WS-F-DEPARTAMENTO.                            IMP02529
024630     IF WS-QT-CAMPOS >= 6                                         IMP02530
024640        UNSTRING REG-CURSOS-CSV DELIMITED BY ','                  IMP02531
024650            INTO WS-F-CODIGO WS-F-TITULO WS-F-CREDITOS-X          IMP02532
024660                 WS-F-INSTRUTOR WS-F-SEMESTRE WS-F-DEPARTAMENTO   IMP02533
024670        MOVE ZERO TO WS-F-CREDITOS-N                              IMP02534
024680        IF WS-F-CREDITOS-X IS NUMERIC                             IMP02535
024690           MOVE WS-F-CREDITOS-X TO WS-F-CREDITOS-N.               IMP02536
024700 0320-EXIT.                                                       IMP02537
024710     EXIT.                                                        IMP02538
024720                                                                 IMP03090
024730 0340-MONTA-REG-CRSWORK.                                          IMP02539
024740     INITIALIZE REG-CRSWORK.                                      IMP02540
024750     MOVE WS-F-CODIGO   TO CRS-CODIGO.                            IMP02541
024760     MOVE WS-F-TITULO   TO CRS-TITULO.                            IMP02542
024770     MOVE WS-F-CREDITOS-N TO CRS-CREDITOS.                        IMP02543
024780     MOVE WS-F-INSTRUTOR TO CRS-INSTRUTOR.                        IMP02544
024790     MOVE SPACES TO CRS-SEMESTRE.                                 IMP02545
024791*    CONFERE O SEMESTRE SEM DIFERENCIAR MAIUSCULA DE MINUSCULA * IMP03378
024792*    (CSV PODE VIR EM QUALQUER COMBINACAO DE CAIXA) - CHG0117  * IMP03379
024793     MOVE WS-F-SEMESTRE   TO WS-COMP-SEMESTRE.                    IMP03380
024794     INSPECT WS-COMP-SEMESTRE                                     IMP03381
024795         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  IMP03382
024796                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                  IMP03383
024800     IF WS-COMP-SEMESTRE(1:6) = 'SPRING'                          IMP02546
024810        MOVE 'SPRING' TO CRS-SEMESTRE                             IMP02547
024820     ELSE IF WS-COMP-SEMESTRE(1:6) = 'SUMMER'                     IMP02548
024830        MOVE 'SUMMER' TO CRS-SEMESTRE                             IMP02549
024840     ELSE IF WS-COMP-SEMESTRE(1:4) = 'FALL'                       IMP02550
024850        MOVE 'FALL  ' TO CRS-SEMESTRE                             IMP02551
024860     ELSE                                                         IMP02552
024870        MOVE WS-F-SEMESTRE(1:6) TO CRS-SEMESTRE.                  IMP02553
024880     MOVE WS-F-DEPARTAMENTO TO CRS-DEPARTAMENTO.                  IMP02554
024890     MOVE 'Y' TO CRS-INDIC-ATIVO.                                 IMP02555
024900 0340-EXIT.                                                       IMP02556
024910     EXIT.                                                        IMP02557
024920                                                                 IMP03290
024930 0400-FECHA-ARQUIVOS.                                             IMP02558
024940     CLOSE ARQ-ALUNOS-CSV                                         IMP02559
024950           ARQ-CURSOS-CSV                                         IMP02560
024960           ARQ-STUWORK                                            IMP02561
024970           ARQ-CRSWORK.                                           IMP02562
024980 0400-EXIT.                                                       IMP02563
024990     EXIT.                                                        IMP02564
025000                                                                 IMP03370
025010 0500-RELATA-CONTAGEM.                                            IMP02565
025020     DISPLAY 'CCRMIMP: ALUNOS LIDOS.......: ' WS-QT-LIDAS-ALU.    IMP02566
025030     DISPLAY 'CCRMIMP: ALUNOS CARREGADOS...: '                    IMP02567
025040         WS-QT-CARREGADAS-ALU.                                    IMP02568
025050     DISPLAY 'CCRMIMP: ALUNOS DESCARTADOS..: '                    IMP02569
025060         WS-QT-DESCARTADAS-ALU.                                   IMP02570
025070     DISPLAY 'CCRMIMP: EMAILS SUSPEITOS....: '                    IMP02571
025080         WS-QT-EMAIL-SUSPEITO.                                    IMP02572
025090     DISPLAY 'CCRMIMP: CURSOS LIDOS........: ' WS-QT-LIDAS-CRS.   IMP02573
025100     DISPLAY 'CCRMIMP: CURSOS CARREGADOS...: '                    IMP02574
025110         WS-QT-CARREGADAS-CRS.                                    IMP02575
025120     DISPLAY 'CCRMIMP: CURSOS DESCARTADOS..: '                    IMP02576
025130         WS-QT-DESCARTADAS-CRS.                                   IMP02577
025140 0500-EXIT.                                                       IMP02578
025150     EXIT.                                                        IMP02579
