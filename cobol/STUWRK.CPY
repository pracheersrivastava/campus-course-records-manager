000100*=============================================================*  SWK0010
000200*    STUWRK.CPY                                                *  SWK0020
000300*    SISTEMA - CCRM  (CONTROLE ACADEMICO)                     *  SWK0030
000400*    FINALIDADE : LAYOUT DO ARQUIVO DE TRABALHO STUWORK.DAT - *  SWK0040
000500*                 UM REGISTRO POR ALUNO, CARREGANDO O MESTRE  *  SWK0060
000600*                 (STUREC) MAIS A TABELA DE MATRICULAS DO     *  SWK0070
000700*                 ALUNO PARA A DURACAO DO LOTE NOTURNO - E O  *  SWK0080
000800*                 EQUIVALENTE, NESTA SUITE, AO 'REGISTRO EM   *  SWK0090
000900*                 MEMORIA' DO ALUNO COM SUAS MATRICULAS       *  SWK0100
001000*    ANALISTA        : J.KOIKE                                *  SWK0110
001100*    PROGRAMADOR(A)  : A.PRADO                                *  SWK0120
001200*    DATA            : 19/06/2000                             *  SWK0130
001300*    VRS        DATA          DESCRICAO                       *  SWK0140
001400*    1.0        19/06/2000    IMPLANTACAO - CHG0081           *  SWK0150
001500*    1.1        14/09/2000    A.PRADO  CHG0092 - LIMITE DE    *  SWK0160
001600*                             MATRICULAS POR ALUNO NO LOTE    *  SWK0170
001700*                             AMPLIADO DE 10 PARA 20          *  SWK0180
001800*=============================================================*  SWK0190
001900*                                                              *  SWK0200
002000 01  STW-REGISTRO-TRABALHO.                                      SWK0210
002100*        CHAVE UNICA DO ALUNO (COPIA DE STU-REG-NO)             * SWK0220
002200     05  STW-REG-NO              PIC X(10).                      SWK0230
002300*    REDEFINES DA CHAVE - MESMA QUEBRA PREFIXO/SEQUENCIAL DE    * SWK0240
002400*    STUREC.CPY, MANTIDA AQUI PARA QUE OS PROGRAMAS QUE SO      * SWK0250
002500*    ABREM O ARQUIVO DE TRABALHO CONSIGAM TESTAR O PREFIXO      * SWK0260
002600     05  STW-CHAVE-R REDEFINES STW-REG-NO.                       SWK0270
002700         10  STW-PREFIXO-GERADO      PIC X(03).                  SWK0280
002800         10  STW-SEQUENCIAL-GERADO   PIC 9(03).                  SWK0290
002900         10  FILLER                  PIC X(04).                  SWK0300
003000     05  STW-NOME-COMPLETO       PIC X(40).                      SWK0310
003100     05  STW-EMAIL               PIC X(40).                      SWK0320
003200     05  STW-SITUACAO            PIC X(09).                      SWK0330
003300         88  STW-SIT-ATIVO           VALUE 'ACTIVE   '.          SWK0340
003400         88  STW-SIT-INATIVO         VALUE 'INACTIVE '.          SWK0350
003500         88  STW-SIT-FORMADO         VALUE 'GRADUATED'.          SWK0360
003600*        QUANTIDADE DE MATRICULAS OCUPADAS NA TABELA ABAIXO     * SWK0370
003700     05  STW-QTDE-MATRICULAS     PIC 9(02) COMP VALUE ZERO.      SWK0380
003800*        TABELA DE MATRICULAS DO ALUNO PARA O LOTE (ENRREC)     * SWK0390
003900     05  STW-TABELA-MATRICULAS OCCURS 20 TIMES                   SWK0400
004000                                INDEXED BY STW-IX-MAT.            SWK0410
004100         10  STW-ENR-COURSE-CODE     PIC X(10).                  SWK0420
004200         10  STW-ENR-GRADE-CODE      PIC X(01) VALUE SPACE.      SWK0430
004300         10  STW-ENR-ENROLL-DATE     PIC 9(08) VALUE ZEROS.      SWK0440
004400*        AREA RESERVADA PARA EXPANSAO FUTURA                    * SWK0450
004500     05  FILLER                  PIC X(10) VALUE SPACES.         SWK0460
