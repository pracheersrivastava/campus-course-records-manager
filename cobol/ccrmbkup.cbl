000100 IDENTIFICATION DIVISION.                                        BKP00010
000200 PROGRAM-ID. CCRMBKUP-COB.                                       BKP00020
000300 AUTHOR. M.ARRUDA.                                               BKP00030
000400 INSTALLATION. EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   BKP00040
000500 DATE-WRITTEN. 02/11/1999.                                       BKP00050
000600 DATE-COMPILED.                                                  BKP00060
000700 SECURITY.  USO INTERNO - SETOR ACADEMICO.                       BKP00070
000800*=============================================================* BKP00080
000900*    CCRMBKUP-COB                                               * BKP00090
001000*    SISTEMA - CCRM  (CONTROLE ACADEMICO)                      * BKP00100
001100*    FINALIDADE : ULTIMO PASSO DO LOTE NOTURNO - COPIA OS      * BKP00110
001200*                 ARQUIVOS STUDENTS.CSV E COURSES.CSV (JA      * BKP00120
001300*                 REESCRITOS PELO PASSO DE EXPORTACAO) PARA UM * BKP00130
001400*                 SUBDIRETORIO DE BACKUP CARIMBADO COM DATA E  * BKP00140
001500*                 HORA DA EXECUCAO DO LOTE, BYTE A BYTE        * BKP00150
001600*    ANALISTA        : J.KOIKE                                 * BKP00160
001700*    PROGRAMADOR(A)  : M.ARRUDA                                * BKP00170
001800*    VRS        DATA          DESCRICAO                        * BKP00180
001900*    1.0        02/11/1999    IMPLANTACAO                      * BKP00200
002000*    1.1        14/09/2000    A.PRADO  CHG0092 - NOME DO       * BKP00210
002100*                             SUBDIRETORIO PASSA A INCLUIR A   * BKP00220
002200*                             HORA, NAO SO A DATA (EVITAR      * BKP00230
002300*                             SOBRESCREVER BACKUP DO MESMO DIA)* BKP00240
002400*    1.2        22/02/2001    M.ARRUDA CHG0104 - DATA DO       * BKP00250
002500*                             SUBDIRETORIO PASSA A CCYY (Y2K), * BKP00260
002600*                             ANTES ERA SO AA                  * BKP00270
002700*=============================================================* BKP00280
002800                                                                 BKP00290
002900 ENVIRONMENT DIVISION.                                           BKP00300
003000 CONFIGURATION SECTION.                                          BKP00310
003100 SOURCE-COMPUTER. IBM-370.                                       BKP00320
003200 OBJECT-COMPUTER. IBM-370.                                       BKP00330
003300 SPECIAL-NAMES.                                                  BKP00340
003400     C01 IS TOP-OF-FORM                                          BKP00350
003500     UPSI-0 ON STATUS IS CHAVE-DEBUG.                             BKP00360
003600 INPUT-OUTPUT SECTION.                                           BKP00370
003700 FILE-CONTROL.                                                   BKP00380
003800     SELECT ARQ-ALUNOS-ORIG ASSIGN TO STUCSVOUT                  BKP00390
003900                 ORGANIZATION IS LINE SEQUENTIAL                 BKP00400
004000                 ACCESS MODE IS SEQUENTIAL                       BKP00410
004100                 FILE STATUS IS STATUS-ALU-ORIG.                 BKP00420
004200                                                                 BKP00430
004300     SELECT ARQ-CURSOS-ORIG ASSIGN TO CRSCSVOUT                  BKP00440
004400                 ORGANIZATION IS LINE SEQUENTIAL                 BKP00450
004500                 ACCESS MODE IS SEQUENTIAL                       BKP00460
004600                 FILE STATUS IS STATUS-CRS-ORIG.                 BKP00470
004700                                                                 BKP00480
004800     SELECT ARQ-ALUNOS-BKP ASSIGN TO WS-NOME-ARQ-ALU-BKP         BKP00490
004900                 ORGANIZATION IS LINE SEQUENTIAL                 BKP00500
005000                 ACCESS MODE IS SEQUENTIAL                       BKP00510
005100                 FILE STATUS IS STATUS-ALU-BKP.                  BKP00520
005200                                                                 BKP00530
005300     SELECT ARQ-CURSOS-BKP ASSIGN TO WS-NOME-ARQ-CRS-BKP         BKP00540
005400                 ORGANIZATION IS LINE SEQUENTIAL                 BKP00550
005500                 ACCESS MODE IS SEQUENTIAL                       BKP00560
005600                 FILE STATUS IS STATUS-CRS-BKP.                  BKP00570
005700                                                                 BKP00580
005800 DATA DIVISION.                                                  BKP00590
005900 FILE SECTION.                                                   BKP00600
006000 FD  ARQ-ALUNOS-ORIG                                              BKP00610
006100     LABEL RECORD STANDARD.                                      BKP00620
006200 01  REG-ALUNOS-ORIG             PIC X(120).                     BKP00630
006300                                                                 BKP00640
006400 FD  ARQ-CURSOS-ORIG                                              BKP00650
006500     LABEL RECORD STANDARD.                                      BKP00660
006600 01  REG-CURSOS-ORIG             PIC X(120).                     BKP00670
006700                                                                 BKP00680
006800 FD  ARQ-ALUNOS-BKP                                               BKP00690
006900     LABEL RECORD STANDARD.                                      BKP00700
007000 01  REG-ALUNOS-BKP              PIC X(120).                     BKP00710
007100                                                                 BKP00720
007200 FD  ARQ-CURSOS-BKP                                               BKP00730
007300     LABEL RECORD STANDARD.                                      BKP00740
007400 01  REG-CURSOS-BKP              PIC X(120).                     BKP00750
007500                                                                 BKP00760
007600 WORKING-STORAGE SECTION.                                        BKP00770
007700 01  STATUS-ALU-ORIG             PIC X(02) VALUE SPACES.         BKP00780
007800 01  STATUS-CRS-ORIG             PIC X(02) VALUE SPACES.         BKP00790
007900 01  STATUS-ALU-BKP              PIC X(02) VALUE SPACES.         BKP00800
008000 01  STATUS-CRS-BKP              PIC X(02) VALUE SPACES.         BKP00810
008100                                                                 BKP00820
008200 01  WS-FLAGS.                                                   BKP00830
008300     05  WS-FIM-ALU-ORIG         PIC X(01) VALUE 'N'.            BKP00840
008400         88  FIM-ALU-ORIG            VALUE 'S'.                  BKP00850
008500     05  WS-FIM-CRS-ORIG         PIC X(01) VALUE 'N'.            BKP00860
008600         88  FIM-CRS-ORIG            VALUE 'S'.                  BKP00870
008700                                                                 BKP00880
008800*    DATA/HORA DA EXECUCAO - USADA PARA CARIMBAR O NOME DO      * BKP00890
008900*    SUBDIRETORIO DE BACKUP - CCYY-MM-DD_HH-MM-SS               * BKP00900
008905     05  FILLER  PIC X(01) VALUE SPACES.                          BKP00901
009000 01  WS-DATA-SISTEMA.                                            BKP00910
009100     05  WS-DS-SECULO            PIC 9(02).                      BKP00920
009200     05  WS-DS-ANO               PIC 9(02).                      BKP00930
009300     05  WS-DS-MES               PIC 9(02).                      BKP00940
009400     05  WS-DS-DIA               PIC 9(02).                      BKP00950
009500*    REDEFINES DA DATA - VISAO CCYYMMDD PARA COMPOR O CAMINHO   * BKP00960
009505     05  FILLER  PIC X(01) VALUE SPACES.                          BKP00961
009600 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                BKP00970
009700     05  WS-DSR-SECULO-ANO      PIC 9(04).                       BKP00980
009800     05  WS-DSR-MES-DIA         PIC 9(04).                       BKP00990
009900                                                                 BKP01000
009905     05  FILLER  PIC X(01) VALUE SPACES.                          BKP01001
010000 01  WS-HORA-SISTEMA.                                            BKP01010
010100     05  WS-HS-HORA              PIC 9(02).                      BKP01020
010200     05  WS-HS-MINUTO            PIC 9(02).                      BKP01030
010300     05  WS-HS-SEGUNDO           PIC 9(02).                      BKP01040
010400     05  WS-HS-CENTESIMO         PIC 9(02).                      BKP01050
010450*    REDEFINES DA HORA - VISAO HHMMSS USADA NO LOG DE EXECUCAO  * BKP01055
010455     05  FILLER  PIC X(01) VALUE SPACES.                          BKP01056
010470 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.                 BKP01057
010480     05  WS-HSR-HORA-MINUTO      PIC 9(04).                       BKP01058
010490     05  WS-HSR-SEG-CENT         PIC 9(04).                       BKP01059
010500                                                                 BKP01060
010505     05  FILLER  PIC X(01) VALUE SPACES.                          BKP01061
010600 01  WS-CARIMBO                  PIC X(19).                      BKP01070
010700                                                                 BKP01080
010800 01  WS-NOME-DIR-BKP             PIC X(30).                      BKP01090
010900 01  WS-NOME-ARQ-ALU-BKP         PIC X(60).                      BKP01100
011000 01  WS-NOME-ARQ-CRS-BKP         PIC X(60).                      BKP01110
011050*    CODIGO DE RETORNO DA CRIACAO DO SUBDIRETORIO DE BACKUP -   * BKP01111
011060*    CHG0118 - RECURSO DE SISTEMA OPERACIONAL, NAO HA FUNCAO    * BKP01112
011070*    COBOL PADRAO PARA CRIAR DIRETORIO                          * BKP01113
011080 01  WS-COD-CRIACAO-DIR          PIC S9(09) COMP VALUE ZERO.     BKP01114
011100                                                                 BKP01120
011200 01  WS-CONTADORES.                                              BKP01130
011300     05  WS-QT-COPIADAS-ALU      PIC 9(05) COMP VALUE ZERO.      BKP01140
011400     05  WS-QT-COPIADAS-CRS      PIC 9(05) COMP VALUE ZERO.      BKP01150
011450     05  FILLER                  PIC X(01) VALUE SPACES.         BKP01155
011500                                                                 BKP01160
011600 COPY CCRMCFG.                                                   BKP01170
011700                                                                 BKP01180
011800 PROCEDURE DIVISION.                                             BKP01190
011900                                                                 BKP01200
012000 0100-INICIO.                                                    BKP01210
012100     PERFORM 0110-MONTA-CARIMBO THRU 0110-EXIT.                  BKP01220
012200     PERFORM 0150-MONTA-NOMES THRU 0150-EXIT.                    BKP01230
012250     PERFORM 0170-CRIA-DIRETORIO THRU 0170-EXIT.                 BKP01235
012300     PERFORM 0200-COPIA-ALUNOS THRU 0200-EXIT.                   BKP01240
012400     PERFORM 0300-COPIA-CURSOS THRU 0300-EXIT.                   BKP01250
012500     DISPLAY 'CCRMBKUP: SUBDIRETORIO..............: '            BKP01260
012600         WS-NOME-DIR-BKP.                                        BKP01270
012700     DISPLAY 'CCRMBKUP: LINHAS DE ALUNOS COPIADAS..: '           BKP01280
012800         WS-QT-COPIADAS-ALU.                                     BKP01290
012900     DISPLAY 'CCRMBKUP: LINHAS DE CURSOS COPIADAS..: '           BKP01300
013000         WS-QT-COPIADAS-CRS.                                     BKP01310
013100     STOP RUN.                                                   BKP01320
013200                                                                 BKP01330
013300*=============================================================* BKP01340
013400*    A DATA E HORA DE SISTEMA SAO OBTIDAS SEM USO DE FUNCAO    * BKP01350
013500*    INTRINSECA (NAO DISPONIVEL NESTE COMPILADOR) - ACCEPT     * BKP01360
013600*    FROM DATE/TIME E O RECURSO PADRAO DA DIVISAO DE PROCEDIME.* BKP01370
013700*=============================================================* BKP01380
013800 0110-MONTA-CARIMBO.                                             BKP01390
013900     ACCEPT WS-DATA-SISTEMA FROM DATE YYYYMMDD.                  BKP01400
014000     ACCEPT WS-HORA-SISTEMA FROM TIME.                           BKP01410
014100     STRING WS-DSR-SECULO-ANO   DELIMITED BY SIZE                BKP01420
014200            '-'                 DELIMITED BY SIZE                BKP01430
014300            WS-DS-MES           DELIMITED BY SIZE                BKP01440
014400            '-'                 DELIMITED BY SIZE                BKP01450
014500            WS-DS-DIA           DELIMITED BY SIZE                BKP01460
014600            '_'                 DELIMITED BY SIZE                BKP01470
014700            WS-HS-HORA          DELIMITED BY SIZE                BKP01480
014800            '-'                 DELIMITED BY SIZE                BKP01490
014900            WS-HS-MINUTO        DELIMITED BY SIZE                BKP01500
015000            '-'                 DELIMITED BY SIZE                BKP01510
015100            WS-HS-SEGUNDO       DELIMITED BY SIZE                BKP01520
015200            INTO WS-CARIMBO.                                     BKP01530
015300 0110-EXIT.                                                      BKP01540
015400     EXIT.                                                       BKP01550
015500                                                                 BKP01560
015600 0150-MONTA-NOMES.                                                BKP01570
015700     STRING CFG-PASTA-BACKUP     DELIMITED BY SPACE               BKP01580
015800            '/backup_'           DELIMITED BY SIZE               BKP01590
015900            WS-CARIMBO           DELIMITED BY SIZE               BKP01600
016000            INTO WS-NOME-DIR-BKP.                                BKP01610
016100     STRING WS-NOME-DIR-BKP      DELIMITED BY SPACE               BKP01620
016200            '/'                  DELIMITED BY SIZE               BKP01630
016300            CFG-ARQ-ALUNOS       DELIMITED BY SPACE               BKP01640
016400            INTO WS-NOME-ARQ-ALU-BKP.                            BKP01650
016500     STRING WS-NOME-DIR-BKP      DELIMITED BY SPACE               BKP01660
016600            '/'                  DELIMITED BY SIZE               BKP01670
016700            CFG-ARQ-CURSOS       DELIMITED BY SPACE               BKP01680
016800            INTO WS-NOME-ARQ-CRS-BKP.                            BKP01690
016900 0150-EXIT.                                                      BKP01700
017000     EXIT.                                                       BKP01710
017100                                                                 BKP01720
017110*=============================================================* BKP02900
017120*    CRIA O SUBDIRETORIO backup_<CARIMBO> ANTES DE ABRIR OS     * BKP02910
017130*    ARQUIVOS DE SAIDA - SEM ISTO O OPEN OUTPUT NAO TEM ONDE    * BKP02920
017140*    GRAVAR (CHG0118). CODIGO DIFERENTE DE ZERO PODE SIGNIFICAR * BKP02930
017150*    QUE O DIRETORIO JA EXISTE - A COPIA PROSSEGUE DO MESMO     * BKP02940
017160*    JEITO, O ERRO REAL APARECE NO FILE STATUS DA ABERTURA      * BKP02950
017170*=============================================================* BKP02960
017180 0170-CRIA-DIRETORIO.                                             BKP02970
017190     CALL 'CBL_CREATE_DIR' USING WS-NOME-DIR-BKP                  BKP02980
017195         RETURNING WS-COD-CRIACAO-DIR.                            BKP02990
017200     IF WS-COD-CRIACAO-DIR NOT = ZERO                             BKP03000
017210        DISPLAY 'CCRMBKUP: AVISO NA CRIACAO DO SUBDIRETORIO..: '  BKP03010
017220            WS-NOME-DIR-BKP.                                      BKP03020
017230 0170-EXIT.                                                       BKP03030
017240     EXIT.                                                        BKP03040
017250                                                                 BKP03050
017260*=============================================================* BKP01730
017300*    COPIA STUDENTS.CSV LINHA A LINHA PARA O SUBDIRETORIO DE   * BKP01740
017400*    BACKUP - CONTEUDO IDENTICO AO ARQUIVO ORIGINAL, SEM       * BKP01750
017500*    REORDENACAO OU RECALCULO DE CAMPO                         * BKP01760
017600*=============================================================* BKP01770
017700 0200-COPIA-ALUNOS.                                              BKP01780
017800     OPEN INPUT ARQ-ALUNOS-ORIG.                                 BKP01790
017900     IF STATUS-ALU-ORIG = '30'                                   BKP01800
018000        DISPLAY 'CCRMBKUP: STUDENTS.CSV NAO ENCONTRADO'          BKP01810
018100        STOP RUN.                                                BKP01820
018200     OPEN OUTPUT ARQ-ALUNOS-BKP.                                 BKP01830
018300     PERFORM 0210-COPIA-LINHA-ALU THRU 0210-EXIT                 BKP01840
018400         UNTIL FIM-ALU-ORIG.                                     BKP01850
018500     CLOSE ARQ-ALUNOS-ORIG                                       BKP01860
018600           ARQ-ALUNOS-BKP.                                       BKP01870
018700 0200-EXIT.                                                      BKP01880
018800     EXIT.                                                       BKP01890
018900                                                                 BKP01900
019000 0210-COPIA-LINHA-ALU.                                           BKP01910
019100     READ ARQ-ALUNOS-ORIG                                        BKP01920
019200         AT END                                                  BKP01930
019300             MOVE 'S' TO WS-FIM-ALU-ORIG                         BKP01940
019400             GO TO 0210-EXIT.                                    BKP01950
019500     MOVE REG-ALUNOS-ORIG TO REG-ALUNOS-BKP.                     BKP01960
019600     WRITE REG-ALUNOS-BKP.                                       BKP01970
019700     ADD 1 TO WS-QT-COPIADAS-ALU.                                BKP01980
019800 0210-EXIT.                                                      BKP01990
019900     EXIT.                                                       BKP02000
020000                                                                 BKP02010
020100*=============================================================* BKP02020
020200*    COPIA COURSES.CSV LINHA A LINHA PARA O SUBDIRETORIO DE    * BKP02030
020300*    BACKUP, MESMA LOGICA DO PARAGRAFO 0200 ACIMA              * BKP02040
020400*=============================================================* BKP02050
020500 0300-COPIA-CURSOS.                                              BKP02060
020600     OPEN INPUT ARQ-CURSOS-ORIG.                                 BKP02070
020700     IF STATUS-CRS-ORIG = '30'                                   BKP02080
020800        DISPLAY 'CCRMBKUP: COURSES.CSV NAO ENCONTRADO'           BKP02090
020900        STOP RUN.                                                BKP02100
021000     OPEN OUTPUT ARQ-CURSOS-BKP.                                 BKP02110
021100     PERFORM 0310-COPIA-LINHA-CRS THRU 0310-EXIT                 BKP02120
021200         UNTIL FIM-CRS-ORIG.                                     BKP02130
021300     CLOSE ARQ-CURSOS-ORIG                                       BKP02140
021400           ARQ-CURSOS-BKP.                                       BKP02150
021500 0300-EXIT.                                                      BKP02160
021600     EXIT.                                                       BKP02170
021700                                                                 BKP02180
021800 0310-COPIA-LINHA-CRS.                                           BKP02190
021900     READ ARQ-CURSOS-ORIG                                        BKP02200
022000         AT END                                                  BKP02210
022100             MOVE 'S' TO WS-FIM-CRS-ORIG                         BKP02220
022200             GO TO 0310-EXIT.                                    BKP02230
022300     MOVE REG-CURSOS-ORIG TO REG-CURSOS-BKP.                     BKP02400
022400     WRITE REG-CURSOS-BKP.                                       BKP02500
022500     ADD 1 TO WS-QT-COPIADAS-CRS.                                BKP02600
022600 0310-EXIT.                                                      BKP02700
022700     EXIT.                                                       BKP02800
