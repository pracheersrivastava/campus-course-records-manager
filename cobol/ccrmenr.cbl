000100 IDENTIFICATION DIVISION.                                        ENR00010
000200 PROGRAM-ID. CCRMENR-COB.                                        ENR00020
000300 AUTHOR. A.PRADO.                                                ENR00030
000400 INSTALLATION. EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   ENR00040
000500 DATE-WRITTEN. 19/06/2000.                                       ENR00050
000600 DATE-COMPILED.                                                  ENR00060
000700 SECURITY.  USO INTERNO - SETOR ACADEMICO.                       ENR00070
000800*=============================================================* ENR00080
000900*    CCRMENR-COB                                                * ENR00090
001000*    SISTEMA - CCRM  (CONTROLE ACADEMICO)                      * ENR00100
001100*    FINALIDADE : PROCESSA O ARQUIVO DE TRANSACOES DO OPERADOR * ENR00110
001200*                 (ENRTRAN.DAT) CONTRA O MESTRE DE ALUNOS EM   * ENR00120
001300*                 TRABALHO (STUWORK.DAT), APLICANDO MATRICULA  * ENR00130
001400*                 EM DISCIPLINA E LANCAMENTO DE CONCEITO -     * ENR00140
001500*                 REGRAS DE DUPLICIDADE E LIMITE DE CREDITOS   * ENR00150
001600*                 SAO CONFERIDAS POR VARREDURA EM MEMORIA,     * ENR00160
001700*                 SEM USO DE ARQUIVO INDEXADO                  * ENR00170
001800*    ANALISTA        : J.KOIKE                                 * ENR00180
001900*    PROGRAMADOR(A)  : A.PRADO                                 * ENR00200
002000*    VRS        DATA          DESCRICAO                        * ENR00210
002100*    1.0        19/06/2000    IMPLANTACAO - CHG0081            * ENR00220
002200*    1.1        14/09/2000    A.PRADO  CHG0092 - LIMITE DE     * ENR00230
002300*                             MATRICULAS POR ALUNO NO LOTE     * ENR00240
002400*                             AMPLIADO DE 10 PARA 20 (VER      * ENR00250
002500*                             STUWRK.CPY)                      * ENR00260
002600*    1.2        22/02/2001    M.ARRUDA CHG0104 - DATA DA       * ENR00270
002700*                             MATRICULA PASSA A CCYYMMDD (Y2K) * ENR00280
002800*=============================================================* ENR00290
002900                                                                 ENR00300
003000 ENVIRONMENT DIVISION.                                           ENR00310
003100 CONFIGURATION SECTION.                                          ENR00320
003200 SOURCE-COMPUTER. IBM-370.                                       ENR00330
003300 OBJECT-COMPUTER. IBM-370.                                       ENR00340
003400 SPECIAL-NAMES.                                                  ENR00350
003500     C01 IS TOP-OF-FORM                                          ENR00360
003600     UPSI-0 ON STATUS IS CHAVE-DEBUG.                             ENR00370
003700 INPUT-OUTPUT SECTION.                                           ENR00380
003800 FILE-CONTROL.                                                   ENR00390
003900     SELECT ARQ-STUWORK ASSIGN TO STUWORK                        ENR00400
004000                 ORGANIZATION IS SEQUENTIAL                      ENR00410
004100                 ACCESS MODE IS SEQUENTIAL                       ENR00420
004200                 FILE STATUS IS STATUS-STUWRK.                   ENR00430
004300                                                                 ENR00440
004400     SELECT ARQ-CRSWORK ASSIGN TO CRSWORK                        ENR00450
004500                 ORGANIZATION IS SEQUENTIAL                      ENR00460
004600                 ACCESS MODE IS SEQUENTIAL                       ENR00470
004700                 FILE STATUS IS STATUS-CRSWRK.                   ENR00480
004800                                                                 ENR00490
004900     SELECT ARQ-ENRTRAN ASSIGN TO ENRTRAN                        ENR00500
005000                 ORGANIZATION IS SEQUENTIAL                      ENR00510
005100                 ACCESS MODE IS SEQUENTIAL                       ENR00520
005200                 FILE STATUS IS STATUS-ENRTRN.                   ENR00530
005300                                                                 ENR00540
005400 DATA DIVISION.                                                  ENR00550
005500 FILE SECTION.                                                   ENR00560
005600 FD  ARQ-STUWORK                                                  ENR00570
005700     LABEL RECORD STANDARD.                                      ENR00580
005800 01  REG-STUWORK.                                                ENR00590
005900     COPY STUWRK.                                                ENR00600
006000                                                                 ENR00610
006100 FD  ARQ-CRSWORK                                                  ENR00620
006200     LABEL RECORD STANDARD.                                      ENR00630
006300 01  REG-CRSWORK.                                                ENR00640
006400     COPY CRSREC.                                                ENR00650
006500                                                                 ENR00660
006600*    LAYOUT DA TRANSACAO DO OPERADOR - UM REGISTRO POR PEDIDO   * ENR00670
006700*    DE MATRICULA (TIPO 'E') OU LANCAMENTO DE CONCEITO          * ENR00680
006800*    (TIPO 'G'), NA ORDEM EM QUE O OPERADOR OS DIGITOU          * ENR00690
006900 FD  ARQ-ENRTRAN                                                  ENR00700
007000     LABEL RECORD STANDARD.                                      ENR00710
007100 01  REG-ENRTRAN.                                                ENR00720
007200     05  TRAN-TIPO               PIC X(01).                      ENR00730
007300         88  TRAN-MATRICULA          VALUE 'E'.                  ENR00740
007400         88  TRAN-CONCEITO           VALUE 'G'.                  ENR00750
007500     05  TRAN-STUDENT-REGNO      PIC X(10).                      ENR00760
007600*    REDEFINES DA CHAVE DO ALUNO NA TRANSACAO - MESMA QUEBRA    * ENR00770
007700*    PREFIXO/SEQUENCIAL USADA EM STUREC.CPY, PARA CONFERENCIA   * ENR00780
007800*    DE FORMATO NA LISTAGEM DE REJEICAO                         * ENR00790
007900     05  TRAN-CHAVE-R REDEFINES TRAN-STUDENT-REGNO.               ENR00800
008000         10  TRAN-PREFIXO        PIC X(03).                      ENR00810
008100         10  TRAN-SEQUENCIAL     PIC 9(03).                      ENR00820
008200         10  FILLER              PIC X(04).                      ENR00830
008300     05  TRAN-COURSE-CODE        PIC X(10).                      ENR00840
008400     05  TRAN-GRADE-CODE         PIC X(01).                      ENR00850
008500     05  FILLER                  PIC X(37).                      ENR00860
008600                                                                 ENR00870
008700 WORKING-STORAGE SECTION.                                        ENR00880
008800 01  STATUS-STUWRK               PIC X(02) VALUE SPACES.         ENR00890
008900 01  STATUS-CRSWRK               PIC X(02) VALUE SPACES.         ENR00900
009000 01  STATUS-ENRTRN               PIC X(02) VALUE SPACES.         ENR00910
009100                                                                 ENR00920
009200 01  WS-FLAGS.                                                   ENR00930
009300     05  WS-FIM-STUWORK          PIC X(01) VALUE 'N'.            ENR00940
009400         88  FIM-STUWORK             VALUE 'S'.                  ENR00950
009500     05  WS-FIM-CRSWORK          PIC X(01) VALUE 'N'.            ENR00960
009600         88  FIM-CRSWORK             VALUE 'S'.                  ENR00970
009700     05  WS-FIM-ENRTRAN          PIC X(01) VALUE 'N'.            ENR00980
009800         88  FIM-ENRTRAN             VALUE 'S'.                  ENR00990
009900     05  WS-ALU-ACHADO           PIC X(01) VALUE 'N'.            ENR01000
010000         88  ALU-ACHADO              VALUE 'S'.                  ENR01010
010100     05  WS-CRS-ACHADO           PIC X(01) VALUE 'N'.            ENR01020
010200         88  CRS-ACHADO              VALUE 'S'.                  ENR01030
010300     05  WS-MAT-ACHADA           PIC X(01) VALUE 'N'.            ENR01040
010400         88  MAT-ACHADA              VALUE 'S'.                  ENR01050
010500                                                                 ENR01060
010600*=============================================================* ENR01070
010700*    TABELAS EM MEMORIA - O MESTRE DE ALUNOS (COM SUA TABELA   * ENR01080
010800*    DE MATRICULAS EMBUTIDA) E O MESTRE DE CURSOS SAO LIDOS    * ENR01090
010900*    POR INTEIRO PARA CA NO INICIO DO PASSO - AS BUSCAS POR    * ENR01100
011000*    REG-NO / CODIGO SAO SEMPRE VARREDURA SEQUENCIAL (INDEX),  * ENR01110
011100*    NAO HA ACESSO POR CHAVE INDEXADA NESTA SUITE               * ENR01120
011200*=============================================================* ENR01130
011205     05  FILLER  PIC X(01) VALUE SPACES.                          ENR01131
011300 01  WS-QTDE-ALUNOS              PIC 9(04) COMP VALUE ZERO.      ENR01140
011400 01  WS-TABELA-ALUNOS.                                           ENR01150
011500     05  WS-ALU-ENTRADA OCCURS 200 TIMES                         ENR01160
011600                        INDEXED BY WS-IX-ALU.                    ENR01170
011700         10  WS-ALU-REG-NO           PIC X(10).                  ENR01180
011800         10  WS-ALU-NOME             PIC X(40).                  ENR01190
011900         10  WS-ALU-EMAIL            PIC X(40).                  ENR02000
012000         10  WS-ALU-SITUACAO         PIC X(09).                  ENR02010
012100         10  WS-ALU-QTDE-MAT         PIC 9(02) COMP.             ENR02020
012200         10  WS-ALU-MATRICULA OCCURS 20 TIMES                    ENR02030
012300                          INDEXED BY WS-IX-MAT.                  ENR02040
012400             15  WS-ALU-ENR-CURSO    PIC X(10).                  ENR02050
012500             15  WS-ALU-ENR-NOTA     PIC X(01).                  ENR02060
012600             15  WS-ALU-ENR-DATA     PIC 9(08).                  ENR02070
012700                                                                 ENR02080
012705     05  FILLER  PIC X(01) VALUE SPACES.                          ENR02081
012800 01  WS-QTDE-CURSOS              PIC 9(04) COMP VALUE ZERO.      ENR02090
012900 01  WS-TABELA-CURSOS.                                           ENR02100
013000     05  WS-CRS-ENTRADA OCCURS 100 TIMES                         ENR02110
013100                        INDEXED BY WS-IX-CRS.                    ENR02120
013200         10  WS-CRS-CODIGO           PIC X(10).                  ENR02130
013300         10  WS-CRS-TITULO           PIC X(30).                  ENR02140
013400         10  WS-CRS-CREDITOS         PIC 9(02).                  ENR02150
013500         10  WS-CRS-INSTRUTOR        PIC X(20).                  ENR02160
013600         10  WS-CRS-SEMESTRE         PIC X(06).                  ENR02170
013700*        REDEFINES DO SEMESTRE CARREGADO - MESMO PADRAO DE     * ENR02180
013800*        CRSREC.CPY, USADO NA CONFERENCIA DE LIMITE DE         * ENR02190
013900*        CREDITOS POR SEMESTRE                                 * ENR02200
014000         10  WS-CRS-SEMESTRE-R REDEFINES WS-CRS-SEMESTRE.        ENR02210
014100             15  WS-CRS-SEM-LETRA-1  PIC X(01).                  ENR02220
014200             15  FILLER              PIC X(05).                  ENR02230
014300         10  WS-CRS-DEPARTAMENTO     PIC X(20).                  ENR02240
014400                                                                 ENR02250
014500*    DATA DE SISTEMA - GRAVADA NA MATRICULA NOVA (CHG0104)     * ENR02260
014600 01  WS-DATA-SISTEMA.                                            ENR02270
014700     05  WS-DS-SECULO-ANO        PIC 9(04).                      ENR02280
014800     05  WS-DS-MES-DIA           PIC 9(04).                      ENR02290
014900*    REDEFINES DA DATA - VISAO CCYYMMDD DE 8 DIGITOS           * ENR02300
014905     05  FILLER  PIC X(01) VALUE SPACES.                          ENR02301
015000 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                ENR02310
015100     05  WS-DS-CCYYMMDD          PIC 9(08).                      ENR02320
015200                                                                 ENR02330
015205     05  FILLER  PIC X(01) VALUE SPACES.                          ENR02331
015300 01  WS-CONTADORES.                                              ENR02340
015400     05  WS-QT-TRAN-LIDAS        PIC 9(05) COMP VALUE ZERO.      ENR02350
015500     05  WS-QT-MATRIC-OK         PIC 9(05) COMP VALUE ZERO.      ENR02360
015600     05  WS-QT-MATRIC-REJ        PIC 9(05) COMP VALUE ZERO.      ENR02370
015700     05  WS-QT-NOTA-OK           PIC 9(05) COMP VALUE ZERO.      ENR02380
015800     05  WS-QT-NOTA-REJ          PIC 9(05) COMP VALUE ZERO.      ENR02390
015900                                                                 ENR02400
016000*    AREA DE TRABALHO PARA A CONFERENCIA DE LIMITE DE CREDITOS * ENR02410
016005     05  FILLER  PIC X(01) VALUE SPACES.                          ENR02411
016100 01  WS-AREA-CREDITOS.                                           ENR02420
016200     05  WS-SOMA-CREDITOS        PIC 9(04) COMP VALUE ZERO.      ENR02430
016210     05  WS-SEMESTRE-PEDIDO      PIC X(06) VALUE SPACES.         ENR02435
016230*    AREA DE COMPARACAO DO CODIGO DE CURSO - CHG0117           * ENR02436
016240*    (CONFERENCIA SEM DIFERENCIAR MAIUSCULA DE MINUSCULA)       * ENR02438
016250     05  WS-COMP-CURSO           PIC X(10) VALUE SPACES.         ENR02439
016255     05  WS-COMP-MESTRE          PIC X(10) VALUE SPACES.         ENR02440
016260     05  FILLER                  PIC X(01) VALUE SPACES.         ENR02441
016300                                                                 ENR02442
016400 COPY CCRMCFG.                                                   ENR02450
016500                                                                 ENR02460
016600 PROCEDURE DIVISION.                                             ENR02470
016700                                                                 ENR02480
016800 0100-INICIO.                                                    ENR02490
016900     ACCEPT WS-DS-CCYYMMDD FROM DATE YYYYMMDD.                   ENR02500
017000     PERFORM 0110-ABRIR-ARQUIVOS THRU 0110-EXIT.                 ENR02510
017100     PERFORM 0150-CARREGA-CURSOS THRU 0150-EXIT.                 ENR02520
017200     PERFORM 0170-CARREGA-ALUNOS THRU 0170-EXIT.                 ENR02530
017300     PERFORM 0200-PROCESSA-TRANSACOES THRU 0200-EXIT.            ENR02540
017400     PERFORM 0500-REGRAVA-STUWORK THRU 0500-EXIT.                ENR02550
017500     PERFORM 0600-FECHA-ARQUIVOS THRU 0600-EXIT.                 ENR02560
017600     PERFORM 0700-RELATA-CONTAGEM THRU 0700-EXIT.                ENR02570
017700     STOP RUN.                                                   ENR02580
017800                                                                 ENR02590
017900 0110-ABRIR-ARQUIVOS.                                            ENR02600
018000     OPEN INPUT ARQ-STUWORK.                                     ENR02610
018100     IF STATUS-STUWRK = '30'                                     ENR02620
018200        DISPLAY 'CCRMENR: STUWORK.DAT NAO ENCONTRADO'            ENR02630
018300        STOP RUN.                                                ENR02640
018400     OPEN INPUT ARQ-CRSWORK.                                     ENR02650
018500     IF STATUS-CRSWRK = '30'                                     ENR02660
018600        DISPLAY 'CCRMENR: CRSWORK.DAT NAO ENCONTRADO'            ENR02670
018700        CLOSE ARQ-STUWORK                                        ENR02680
018800        STOP RUN.                                                ENR02690
018900     OPEN INPUT ARQ-ENRTRAN.                                     ENR02700
019000     IF STATUS-ENRTRN = '30'                                     ENR02710
019100        DISPLAY 'CCRMENR: ENRTRAN.DAT NAO ENCONTRADO'            ENR02720
019200        CLOSE ARQ-STUWORK                                        ENR02730
019300              ARQ-CRSWORK                                        ENR02740
019400        STOP RUN.                                                ENR02750
019500 0110-EXIT.                                                      ENR02760
019600     EXIT.                                                       ENR02770
019700                                                                 ENR02780
019800 0150-CARREGA-CURSOS.                                            ENR02790
019900     SET WS-IX-CRS TO 1.                                         ENR02800
020000 0155-LE-CRSWORK.                                                ENR02810
020100     READ ARQ-CRSWORK                                            ENR02820
020200         AT END                                                  ENR02830
020300             GO TO 0150-EXIT.                                    ENR02840
020400     MOVE CRS-CODIGO       TO WS-CRS-CODIGO(WS-IX-CRS).          ENR02850
020500     MOVE CRS-TITULO       TO WS-CRS-TITULO(WS-IX-CRS).          ENR02860
020600     MOVE CRS-CREDITOS     TO WS-CRS-CREDITOS(WS-IX-CRS).        ENR02870
020700     MOVE CRS-INSTRUTOR    TO WS-CRS-INSTRUTOR(WS-IX-CRS).       ENR02880
020800     MOVE CRS-SEMESTRE     TO WS-CRS-SEMESTRE(WS-IX-CRS).        ENR02890
020900     MOVE CRS-DEPARTAMENTO TO WS-CRS-DEPARTAMENTO(WS-IX-CRS).    ENR02900
021000     SET WS-IX-CRS UP BY 1.                                      ENR02910
021100     ADD 1 TO WS-QTDE-CURSOS.                                    ENR02920
021200     GO TO 0155-LE-CRSWORK.                                      ENR02930
021300 0150-EXIT.                                                      ENR02940
021400     EXIT.                                                       ENR02950
021500                                                                 ENR02960
021600 0170-CARREGA-ALUNOS.                                            ENR02970
021700     SET WS-IX-ALU TO 1.                                         ENR02980
021800 0175-LE-STUWORK.                                                ENR02990
021900     READ ARQ-STUWORK                                            ENR03000
022000         AT END                                                  ENR03010
022100             GO TO 0170-EXIT.                                    ENR03020
022200     MOVE STW-REG-NO         TO WS-ALU-REG-NO(WS-IX-ALU).        ENR03030
022300     MOVE STW-NOME-COMPLETO  TO WS-ALU-NOME(WS-IX-ALU).          ENR03040
022400     MOVE STW-EMAIL          TO WS-ALU-EMAIL(WS-IX-ALU).         ENR03050
022500     MOVE STW-SITUACAO       TO WS-ALU-SITUACAO(WS-IX-ALU).      ENR03060
022600     MOVE STW-QTDE-MATRICULAS TO WS-ALU-QTDE-MAT(WS-IX-ALU).     ENR03070
022700     SET WS-IX-MAT TO 1.                                         ENR03080
022800 0177-COPIA-MATRICULAS.                                          ENR03090
022900     IF WS-IX-MAT > STW-QTDE-MATRICULAS                          ENR03100
023000        GO TO 0178-PROXIMO-ALUNO.                                ENR03110
023100     MOVE STW-ENR-COURSE-CODE(WS-IX-MAT)                         ENR03120
023200         TO WS-ALU-ENR-CURSO(WS-IX-ALU WS-IX-MAT).               ENR03130
023300     MOVE STW-ENR-GRADE-CODE(WS-IX-MAT)                          ENR03140
023400         TO WS-ALU-ENR-NOTA(WS-IX-ALU WS-IX-MAT).                ENR03150
023500     MOVE STW-ENR-ENROLL-DATE(WS-IX-MAT)                         ENR03160
023600         TO WS-ALU-ENR-DATA(WS-IX-ALU WS-IX-MAT).                ENR03170
023700     SET WS-IX-MAT UP BY 1.                                      ENR03180
023800     GO TO 0177-COPIA-MATRICULAS.                                ENR03190
023900 0178-PROXIMO-ALUNO.                                             ENR03200
024000     SET WS-IX-ALU UP BY 1.                                      ENR03210
024100     ADD 1 TO WS-QTDE-ALUNOS.                                    ENR03220
024200     GO TO 0175-LE-STUWORK.                                      ENR03230
024300 0170-EXIT.                                                      ENR03240
024400     EXIT.                                                       ENR03250
024500                                                                 ENR03260
024600*=============================================================* ENR03270
024700*    LACO PRINCIPAL - UMA TRANSACAO POR REGISTRO DE ENRTRAN,   * ENR03280
024800*    NA ORDEM EM QUE O OPERADOR AS DIGITOU                     * ENR03290
024900*=============================================================* ENR03300
025000 0200-PROCESSA-TRANSACOES.                                       ENR03310
025100     PERFORM 0210-LE-TRANSACAO THRU 0210-EXIT                    ENR03320
025200         UNTIL FIM-ENRTRAN.                                      ENR03330
025300 0200-EXIT.                                                      ENR03340
025400     EXIT.                                                       ENR03350
025500                                                                 ENR03360
025600 0210-LE-TRANSACAO.                                              ENR03370
025700     READ ARQ-ENRTRAN                                            ENR03380
025800         AT END                                                  ENR03390
025900             MOVE 'S' TO WS-FIM-ENRTRAN                          ENR03400
026000             GO TO 0210-EXIT.                                    ENR03410
026100     ADD 1 TO WS-QT-TRAN-LIDAS.                                  ENR03420
026200     IF TRAN-MATRICULA                                           ENR03430
026300        PERFORM 0300-PROCESSA-MATRICULA THRU 0300-EXIT           ENR03440
026400        GO TO 0210-EXIT.                                         ENR03450
026500     IF TRAN-CONCEITO                                            ENR03460
026600        PERFORM 0400-PROCESSA-CONCEITO THRU 0400-EXIT            ENR03470
026700        GO TO 0210-EXIT.                                         ENR03480
026800     DISPLAY 'CCRMENR: TIPO DE TRANSACAO INVALIDO... ' TRAN-TIPO ENR03490
026900         ' ALUNO ' TRAN-STUDENT-REGNO.                           ENR03500
027000 0210-EXIT.                                                      ENR03510
027100     EXIT.                                                       ENR03520
027200                                                                 ENR03530
027300*=============================================================* ENR03540
027400*    ROTINA DE MATRICULA DE ALUNO EM DISCIPLINA                * ENR03550
027500*    ORDEM DE CONFERENCIA (A PRIMEIRA QUE FALHAR ABORTA A      * ENR03560
027600*    MATRICULA, SEM ALTERAR NADA EM MEMORIA):                  * ENR03570
027700*    1) ALUNO EXISTE   2) CURSO EXISTE   3) NAO DUPLICADA      * ENR03580
027800*    4) SOMA DE CREDITOS DO SEMESTRE NAO ULTRAPASSA O LIMITE   * ENR03590
027900*=============================================================* ENR03600
028000 0300-PROCESSA-MATRICULA.                                        ENR03610
028100     PERFORM 0310-LOCALIZA-ALUNO THRU 0310-EXIT.                 ENR03620
028200     IF NOT ALU-ACHADO                                           ENR03630
028300        DISPLAY 'CCRMENR: REJEITADA - ALUNO NAO ENCONTRADO... '  ENR03640
028400            TRAN-STUDENT-REGNO                                   ENR03650
028500        ADD 1 TO WS-QT-MATRIC-REJ                                ENR03660
028600        GO TO 0300-EXIT.                                         ENR03670
028700     PERFORM 0320-LOCALIZA-CURSO THRU 0320-EXIT.                 ENR03680
028800     IF NOT CRS-ACHADO                                           ENR03690
028900        DISPLAY 'CCRMENR: REJEITADA - CURSO NAO ENCONTRADO... '  ENR03700
029000            TRAN-COURSE-CODE                                     ENR03710
029100        ADD 1 TO WS-QT-MATRIC-REJ                                ENR03720
029200        GO TO 0300-EXIT.                                         ENR03730
029300     PERFORM 0330-VERIFICA-DUPLICADO THRU 0330-EXIT.             ENR03740
029400     IF MAT-ACHADA                                                ENR03750
029500        DISPLAY 'CCRMENR: REJEITADA - MATRICULA DUPLICADA... '   ENR03760
029600            TRAN-STUDENT-REGNO ' / ' TRAN-COURSE-CODE            ENR03770
029700        ADD 1 TO WS-QT-MATRIC-REJ                                ENR03780
029800        GO TO 0300-EXIT.                                         ENR03790
029900     PERFORM 0340-VERIFICA-CREDITOS THRU 0340-EXIT.              ENR03800
030000     IF WS-SOMA-CREDITOS > CFG-LIMITE-CREDITOS                   ENR03810
030100        DISPLAY 'CCRMENR: REJEITADA - LIMITE DE CREDITOS... '    ENR03820
030200            TRAN-STUDENT-REGNO ' / ' TRAN-COURSE-CODE            ENR03830
030300        ADD 1 TO WS-QT-MATRIC-REJ                                ENR03840
030400        GO TO 0300-EXIT.                                         ENR03850
030500     PERFORM 0350-GRAVA-MATRICULA THRU 0350-EXIT.                ENR03860
030600     DISPLAY 'CCRMENR: MATRICULA ACEITA......... '               ENR03870
030700         TRAN-STUDENT-REGNO ' / ' TRAN-COURSE-CODE.              ENR03880
030800     ADD 1 TO WS-QT-MATRIC-OK.                                   ENR03890
030900 0300-EXIT.                                                      ENR03900
031000     EXIT.                                                       ENR03910
031100                                                                 ENR03920
031200 0310-LOCALIZA-ALUNO.                                            ENR03930
031300     MOVE 'N' TO WS-ALU-ACHADO.                                  ENR03940
031400     SET WS-IX-ALU TO 1.                                         ENR03950
031500 0312-PROCURA-ALUNO.                                              ENR03960
031600     IF WS-IX-ALU > WS-QTDE-ALUNOS                                ENR03970
031700        GO TO 0310-EXIT.                                         ENR03980
031800     IF WS-ALU-REG-NO(WS-IX-ALU) = TRAN-STUDENT-REGNO             ENR03990
031900        MOVE 'S' TO WS-ALU-ACHADO                                ENR04000
032000        GO TO 0310-EXIT.                                         ENR04010
032100     SET WS-IX-ALU UP BY 1.                                      ENR04020
032200     GO TO 0312-PROCURA-ALUNO.                                   ENR04030
032300 0310-EXIT.                                                      ENR04040
032400     EXIT.                                                       ENR04050
032500                                                                 ENR04060
032600 0320-LOCALIZA-CURSO.                                            ENR04070
032620*    BUSCA SEM DIFERENCIAR MAIUSCULA DE MINUSCULA - CHG0117    * ENR04072
032640     MOVE 'N' TO WS-CRS-ACHADO.                                  ENR04080
032660     MOVE TRAN-COURSE-CODE TO WS-COMP-CURSO.                     ENR04085
032680     INSPECT WS-COMP-CURSO                                       ENR04086
032690         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                 ENR04087
032695              TO    'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                ENR04088
032800     SET WS-IX-CRS TO 1.                                         ENR04090
032900 0322-PROCURA-CURSO.                                              ENR04100
033000     IF WS-IX-CRS > WS-QTDE-CURSOS                                ENR04110
033100        GO TO 0320-EXIT.                                         ENR04120
033150     MOVE WS-CRS-CODIGO(WS-IX-CRS) TO WS-COMP-MESTRE.             ENR04125
033170     INSPECT WS-COMP-MESTRE                                       ENR04127
033180         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  ENR04128
033190              TO    'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 ENR04129
033200     IF WS-COMP-MESTRE = WS-COMP-CURSO                            ENR04130
033300        MOVE 'S' TO WS-CRS-ACHADO                                ENR04140
033350        MOVE WS-CRS-CODIGO(WS-IX-CRS) TO TRAN-COURSE-CODE         ENR04145
033400        GO TO 0320-EXIT.                                         ENR04150
033500     SET WS-IX-CRS UP BY 1.                                      ENR04160
033600     GO TO 0322-PROCURA-CURSO.                                   ENR04170
033700 0320-EXIT.                                                      ENR04180
033800     EXIT.                                                       ENR04190
033900                                                                 ENR04200
034000*    VARRE A TABELA DE MATRICULAS DO ALUNO ACHADO (WS-IX-ALU)   * ENR04210
034100*    A PROCURA DO CODIGO DE CURSO DA TRANSACAO                  * ENR04220
034200 0330-VERIFICA-DUPLICADO.                                        ENR04230
034300     MOVE 'N' TO WS-MAT-ACHADA.                                  ENR04240
034400     IF WS-ALU-QTDE-MAT(WS-IX-ALU) = 0                            ENR04250
034500        GO TO 0330-EXIT.                                         ENR04260
034600     SET WS-IX-MAT TO 1.                                         ENR04270
034700 0332-PROCURA-DUPLICADO.                                          ENR04280
034800     IF WS-IX-MAT > WS-ALU-QTDE-MAT(WS-IX-ALU)                    ENR04290
034900        GO TO 0330-EXIT.                                         ENR04300
035000     IF WS-ALU-ENR-CURSO(WS-IX-ALU WS-IX-MAT) = TRAN-COURSE-CODE ENR04310
035100        MOVE 'S' TO WS-MAT-ACHADA                                ENR04320
035200        GO TO 0330-EXIT.                                         ENR04330
035300     SET WS-IX-MAT UP BY 1.                                      ENR04340
035400     GO TO 0332-PROCURA-DUPLICADO.                               ENR04350
035500 0330-EXIT.                                                      ENR04360
035600     EXIT.                                                       ENR04370
035700                                                                 ENR04380
035800*    SOMA OS CREDITOS DE TODAS AS MATRICULAS DO ALUNO CUJO      * ENR04390
035900*    CURSO TEM O MESMO SEMESTRE DO CURSO PEDIDO, MAIS OS       * ENR04400
036000*    CREDITOS DO PROPRIO CURSO PEDIDO - CHG0037                * ENR04410
036100 0340-VERIFICA-CREDITOS.                                         ENR04420
036150     MOVE WS-CRS-SEMESTRE(WS-IX-CRS) TO WS-SEMESTRE-PEDIDO.      ENR04425
036200     MOVE WS-CRS-CREDITOS(WS-IX-CRS) TO WS-SOMA-CREDITOS.        ENR04430
036300     IF WS-ALU-QTDE-MAT(WS-IX-ALU) = 0                            ENR04440
036400        GO TO 0340-EXIT.                                         ENR04450
036500     SET WS-IX-MAT TO 1.                                         ENR04460
036600 0342-SOMA-CREDITOS.                                              ENR04470
036700     IF WS-IX-MAT > WS-ALU-QTDE-MAT(WS-IX-ALU)                    ENR04480
036800        GO TO 0340-EXIT.                                         ENR04490
036900     PERFORM 0344-LOCALIZA-CURSO-MAT THRU 0344-EXIT.             ENR04500
037000     IF CRS-ACHADO                                                ENR04510
037100        IF WS-CRS-SEMESTRE(WS-IX-CRS) = WS-SEMESTRE-PEDIDO       ENR04520
037300           ADD WS-CRS-CREDITOS(WS-IX-CRS) TO WS-SOMA-CREDITOS.    ENR04540
037400     SET WS-IX-MAT UP BY 1.                                      ENR04550
037500     GO TO 0342-SOMA-CREDITOS.                                   ENR04560
037600 0340-EXIT.                                                      ENR04570
037700     EXIT.                                                       ENR04580
037800                                                                 ENR04590
037900*    LOCALIZA O CURSO DA MATRICULA CORRENTE DO ALUNO (INDICE   * ENR04600
038000*    WS-IX-MAT) NA TABELA DE CURSOS, DEIXANDO O RESULTADO EM   * ENR04610
038100*    WS-IX-CRS / CRS-ACHADO PARA O PARAGRAFO CHAMADOR           * ENR04620
038200 0344-LOCALIZA-CURSO-MAT.                                        ENR04630
038300     MOVE 'N' TO WS-CRS-ACHADO.                                  ENR04640
038400     SET WS-IX-CRS TO 1.                                         ENR04650
038500 0346-PROCURA.                                                    ENR04660
038600     IF WS-IX-CRS > WS-QTDE-CURSOS                                ENR04670
038700        GO TO 0344-EXIT.                                         ENR04680
038800     IF WS-CRS-CODIGO(WS-IX-CRS) =                               ENR04690
038900                WS-ALU-ENR-CURSO(WS-IX-ALU WS-IX-MAT)             ENR04700
039000        MOVE 'S' TO WS-CRS-ACHADO                                ENR04710
039100        GO TO 0344-EXIT.                                         ENR04720
039200     SET WS-IX-CRS UP BY 1.                                      ENR04730
039300     GO TO 0346-PROCURA.                                         ENR04740
039400 0344-EXIT.                                                      ENR04750
039500     EXIT.                                                       ENR04760
039600                                                                 ENR04770
039700 0350-GRAVA-MATRICULA.                                           ENR04780
039800     ADD 1 TO WS-ALU-QTDE-MAT(WS-IX-ALU).                        ENR04790
039900     SET WS-IX-MAT TO WS-ALU-QTDE-MAT(WS-IX-ALU).                ENR04800
040000     MOVE TRAN-COURSE-CODE                                       ENR04810
040100         TO WS-ALU-ENR-CURSO(WS-IX-ALU WS-IX-MAT).                ENR04820
040200     MOVE SPACE TO WS-ALU-ENR-NOTA(WS-IX-ALU WS-IX-MAT).          ENR04830
040300     MOVE WS-DS-CCYYMMDD                                         ENR04840
040400         TO WS-ALU-ENR-DATA(WS-IX-ALU WS-IX-MAT).                 ENR04850
040500 0350-EXIT.                                                      ENR04860
040600     EXIT.                                                       ENR04870
040700                                                                 ENR04880
040800*=============================================================* ENR04890
040900*    ROTINA DE LANCAMENTO DE CONCEITO NA MATRICULA             * ENR04900
041000*=============================================================* ENR04910
041100 0400-PROCESSA-CONCEITO.                                         ENR04920
041200     PERFORM 0310-LOCALIZA-ALUNO THRU 0310-EXIT.                 ENR04930
041300     IF NOT ALU-ACHADO                                           ENR04940
041400        DISPLAY 'CCRMENR: REJEITADA - ALUNO NAO ENCONTRADO... '  ENR04950
041500            TRAN-STUDENT-REGNO                                   ENR04960
041600        ADD 1 TO WS-QT-NOTA-REJ                                  ENR04970
041700        GO TO 0400-EXIT.                                         ENR04980
041710     PERFORM 0320-LOCALIZA-CURSO THRU 0320-EXIT.                 ENR04982
041720     IF NOT CRS-ACHADO                                           ENR04983
041730        DISPLAY 'CCRMENR: REJEITADA - CURSO NAO ENCONTRADO... '  ENR04984
041740            TRAN-COURSE-CODE                                     ENR04985
041750        ADD 1 TO WS-QT-NOTA-REJ                                  ENR04986
041760        GO TO 0400-EXIT.                                         ENR04987
041800     PERFORM 0330-VERIFICA-DUPLICADO THRU 0330-EXIT.             ENR04990
041900     IF NOT MAT-ACHADA                                            ENR05000
042000        DISPLAY 'CCRMENR: REJEITADA - NAO MATRICULADO NO CURSO.' ENR05010
042100            TRAN-STUDENT-REGNO ' / ' TRAN-COURSE-CODE            ENR05020
042200        ADD 1 TO WS-QT-NOTA-REJ                                  ENR05030
042300        GO TO 0400-EXIT.                                         ENR05040
042400     MOVE TRAN-GRADE-CODE                                        ENR05050
042500         TO WS-ALU-ENR-NOTA(WS-IX-ALU WS-IX-MAT).                ENR05060
042600     DISPLAY 'CCRMENR: CONCEITO LANCADO.......... '              ENR05070
042700         TRAN-STUDENT-REGNO ' / ' TRAN-COURSE-CODE                ENR05080
042800         ' = ' TRAN-GRADE-CODE.                                  ENR05090
042900     ADD 1 TO WS-QT-NOTA-OK.                                     ENR05100
043000 0400-EXIT.                                                      ENR05110
043100     EXIT.                                                       ENR05120
043200                                                                 ENR05130
043300*=============================================================* ENR05140
043400*    REGRAVA STUWORK.DAT POR INTEIRO A PARTIR DA TABELA EM     * ENR05150
043500*    MEMORIA, JA COM AS MATRICULAS/CONCEITOS DO PASSO - MESMA  * ENR05160
043600*    LOGICA DE CLASSIF.COB, QUE FECHA E REABRE O ARQUIVO DE    * ENR05170
043700*    TRABALHO EM OUTRO MODO DE ACESSO                          * ENR05180
043800*=============================================================* ENR05190
043900 0500-REGRAVA-STUWORK.                                           ENR05200
044000     CLOSE ARQ-STUWORK.                                          ENR05210
044100     OPEN OUTPUT ARQ-STUWORK.                                    ENR05220
044200     SET WS-IX-ALU TO 1.                                         ENR05230
044300 0510-GRAVA-ALUNO.                                                ENR05240
044400     IF WS-IX-ALU > WS-QTDE-ALUNOS                                ENR05250
044500        GO TO 0500-EXIT.                                         ENR05260
044600     INITIALIZE REG-STUWORK.                                     ENR05270
044700     MOVE WS-ALU-REG-NO(WS-IX-ALU)     TO STW-REG-NO.            ENR05280
044800     MOVE WS-ALU-NOME(WS-IX-ALU)       TO STW-NOME-COMPLETO.     ENR05290
044900     MOVE WS-ALU-EMAIL(WS-IX-ALU)      TO STW-EMAIL.             ENR05300
045000     MOVE WS-ALU-SITUACAO(WS-IX-ALU)   TO STW-SITUACAO.          ENR05310
045100     MOVE WS-ALU-QTDE-MAT(WS-IX-ALU)   TO STW-QTDE-MATRICULAS.   ENR05320
045200     SET WS-IX-MAT TO 1.                                         ENR05330
045300 0512-GRAVA-MATRICULA.                                            ENR05340
045400     IF WS-IX-MAT > WS-ALU-QTDE-MAT(WS-IX-ALU)                    ENR05350
045500        GO TO 0514-ESCREVE.                                      ENR05360
045600     MOVE WS-ALU-ENR-CURSO(WS-IX-ALU WS-IX-MAT)                  ENR05370
045700         TO STW-ENR-COURSE-CODE(WS-IX-MAT).                      ENR05380
045800     MOVE WS-ALU-ENR-NOTA(WS-IX-ALU WS-IX-MAT)                   ENR05390
045900         TO STW-ENR-GRADE-CODE(WS-IX-MAT).                       ENR05400
046000     MOVE WS-ALU-ENR-DATA(WS-IX-ALU WS-IX-MAT)                   ENR05410
046100         TO STW-ENR-ENROLL-DATE(WS-IX-MAT).                      ENR05420
046200     SET WS-IX-MAT UP BY 1.                                      ENR05430
046300     GO TO 0512-GRAVA-MATRICULA.                                 ENR05440
046400 0514-ESCREVE.                                                   ENR05450
046500     WRITE REG-STUWORK.                                          ENR05460
046600     SET WS-IX-ALU UP BY 1.                                      ENR05470
046700     GO TO 0510-GRAVA-ALUNO.                                     ENR05480
046800 0500-EXIT.                                                      ENR05490
046900     EXIT.                                                       ENR05500
047000                                                                 ENR05510
047100 0600-FECHA-ARQUIVOS.                                            ENR05520
047200     CLOSE ARQ-STUWORK                                           ENR05530
047300           ARQ-CRSWORK                                           ENR05540
047400           ARQ-ENRTRAN.                                          ENR05550
047500 0600-EXIT.                                                      ENR05560
047600     EXIT.                                                       ENR05570
047700                                                                 ENR05580
047800 0700-RELATA-CONTAGEM.                                           ENR05590
047900     DISPLAY 'CCRMENR: TRANSACOES LIDAS.........: '              ENR05600
048000         WS-QT-TRAN-LIDAS.                                       ENR05610
048100     DISPLAY 'CCRMENR: MATRICULAS ACEITAS.......: '              ENR05620
048200         WS-QT-MATRIC-OK.                                        ENR05630
048300     DISPLAY 'CCRMENR: MATRICULAS REJEITADAS....: '              ENR05640
048400         WS-QT-MATRIC-REJ.                                       ENR05650
048500     DISPLAY 'CCRMENR: CONCEITOS LANCADOS.......: '               ENR05660
048600         WS-QT-NOTA-OK.                                          ENR05670
048700     DISPLAY 'CCRMENR: CONCEITOS REJEITADOS.....: '               ENR05680
048800         WS-QT-NOTA-REJ.                                         ENR05690
048900 0700-EXIT.                                                      ENR05700
049000     EXIT.                                                       ENR05710
