000100 IDENTIFICATION DIVISION.                                        EXP00010
000200 PROGRAM-ID. CCRMEXP-COB.                                        EXP00020
000300 AUTHOR. R.SILVA.                                                EXP00030
000400 INSTALLATION. EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   EXP00040
000500 DATE-WRITTEN. 15/03/1999.                                       EXP00050
000600 DATE-COMPILED.                                                  EXP00060
000700 SECURITY.  USO INTERNO - SETOR ACADEMICO.                       EXP00070
000800*=============================================================* EXP00080
000900*    CCRMEXP-COB                                                * EXP00090
001000*    SISTEMA - CCRM  (CONTROLE ACADEMICO)                      * EXP00100
001100*    FINALIDADE : ULTIMO PASSO DO LOTE NOTURNO (ANTES DO       * EXP00110
001200*                 BACKUP) - RELE OS ARQUIVOS DE TRABALHO       * EXP00120
001300*                 STUWORK.DAT / CRSWORK.DAT (JA ATUALIZADOS    * EXP00130
001400*                 PELOS PASSOS DE MATRICULA/NOTA) E REESCREVE  * EXP00140
001500*                 POR INTEIRO OS ARQUIVOS STUDENTS.CSV E       * EXP00150
001600*                 COURSES.CSV, COM LINHA DE CABECALHO          * EXP00160
001700*    ANALISTA        : J.KOIKE                                 * EXP00170
001800*    PROGRAMADOR(A)  : R.SILVA                                 * EXP00180
001900*    VRS        DATA          DESCRICAO                        * EXP00190
002000*    1.0        15/03/1999    IMPLANTACAO                      * EXP00200
002100*    1.1        19/06/2000    A.PRADO  CHG0081 - PASSA A LER   * EXP00210
002200*                             STUWORK.DAT NO LUGAR DA COPIA EM * EXP00220
002300*                             MEMORIA DO PASSO DE IMPORTACAO   * EXP00230
002400*    1.2        22/02/2001    M.ARRUDA CHG0104 - NAO GRAVA MAIS* EXP00240
002500*                             O INDICADOR ATIVO/INATIVO DA     * EXP00250
002600*                             DISCIPLINA NO ARQUIVO TEXTO      * EXP00260
002700*=============================================================* EXP00270
002800                                                                 EXP00280
002900 ENVIRONMENT DIVISION.                                           EXP00290
003000 CONFIGURATION SECTION.                                          EXP00300
003100 SOURCE-COMPUTER. IBM-370.                                       EXP00310
003200 OBJECT-COMPUTER. IBM-370.                                       EXP00320
003300 SPECIAL-NAMES.                                                  EXP00330
003400     C01 IS TOP-OF-FORM.                                         EXP00340
003500 INPUT-OUTPUT SECTION.                                           EXP00350
003600 FILE-CONTROL.                                                   EXP00360
003700     SELECT ARQ-STUWORK ASSIGN TO STUWORK                        EXP00370
003800                 ORGANIZATION IS SEQUENTIAL                      EXP00380
003900                 ACCESS MODE IS SEQUENTIAL                       EXP00390
004000                 FILE STATUS IS STATUS-STUWRK.                   EXP00400
004100                                                                 EXP00410
004200     SELECT ARQ-CRSWORK ASSIGN TO CRSWORK                        EXP00420
004300                 ORGANIZATION IS SEQUENTIAL                      EXP00430
004400                 ACCESS MODE IS SEQUENTIAL                       EXP00440
004500                 FILE STATUS IS STATUS-CRSWRK.                   EXP00450
004600                                                                 EXP00460
004700     SELECT ARQ-ALUNOS-CSV ASSIGN TO STUCSVOUT                   EXP00470
004800                 ORGANIZATION IS LINE SEQUENTIAL                 EXP00480
004900                 ACCESS MODE IS SEQUENTIAL                       EXP00490
005000                 FILE STATUS IS STATUS-ALUCSV.                   EXP00500
005100                                                                 EXP00510
005200     SELECT ARQ-CURSOS-CSV ASSIGN TO CRSCSVOUT                   EXP00520
005300                 ORGANIZATION IS LINE SEQUENTIAL                 EXP00530
005400                 ACCESS MODE IS SEQUENTIAL                       EXP00540
005500                 FILE STATUS IS STATUS-CRSCSV.                   EXP00550
005600                                                                 EXP00560
005700 DATA DIVISION.                                                  EXP00570
005800 FILE SECTION.                                                   EXP00580
005900 FD  ARQ-STUWORK                                                  EXP00590
006000     LABEL RECORD STANDARD.                                      EXP00600
006100 01  REG-STUWORK.                                                EXP00610
006200     COPY STUWRK.                                                EXP00620
006300                                                                 EXP00630
006400 FD  ARQ-CRSWORK                                                  EXP00640
006500     LABEL RECORD STANDARD.                                      EXP00650
006600 01  REG-CRSWORK.                                                EXP00660
006700     COPY CRSREC.                                                EXP00670
006800                                                                 EXP00680
006900 FD  ARQ-ALUNOS-CSV                                               EXP00690
007000     LABEL RECORD STANDARD.                                      EXP00700
007100 01  REG-ALUNOS-CSV              PIC X(120).                     EXP00710
007200                                                                 EXP00720
007300 FD  ARQ-CURSOS-CSV                                               EXP00730
007400     LABEL RECORD STANDARD.                                      EXP00740
007500 01  REG-CURSOS-CSV              PIC X(120).                     EXP00750
007600                                                                 EXP00760
007700 WORKING-STORAGE SECTION.                                        EXP00770
007800 01  STATUS-STUWRK               PIC X(02) VALUE SPACES.         EXP00780
007900 01  STATUS-CRSWRK               PIC X(02) VALUE SPACES.         EXP00790
008000 01  STATUS-ALUCSV               PIC X(02) VALUE SPACES.         EXP00800
008100 01  STATUS-CRSCSV               PIC X(02) VALUE SPACES.         EXP00810
008200                                                                 EXP00820
008300 01  WS-FLAGS.                                                   EXP00830
008400     05  WS-FIM-STUWORK          PIC X(01) VALUE 'N'.            EXP00840
008500         88  FIM-STUWORK             VALUE 'S'.                  EXP00850
008600     05  WS-FIM-CRSWORK          PIC X(01) VALUE 'N'.            EXP00860
008700         88  FIM-CRSWORK             VALUE 'S'.                  EXP00870
008800                                                                 EXP00880
008805     05  FILLER  PIC X(01) VALUE SPACES.                          EXP00881
008900 01  WS-CONTADORES.                                              EXP00890
009000     05  WS-QT-EXPORT-ALU        PIC 9(05) COMP VALUE ZERO.      EXP00900
009100     05  WS-QT-EXPORT-CRS        PIC 9(05) COMP VALUE ZERO.      EXP00910
009200                                                                 EXP00920
009300*    LINHA MONTADA PARA GRAVACAO NO CSV DE ALUNOS - MONTAGEM   * EXP00930
009400*    POR CONCATENACAO SIMPLES, SEPARADORES DE VIRGULA FIXOS    * EXP00940
009405     05  FILLER  PIC X(01) VALUE SPACES.                          EXP00941
009500 01  WS-LINHA-CSV-ALUNO.                                         EXP00950
009600     05  WS-L-REGNO              PIC X(10).                      EXP00960
009700     05  FILLER                  PIC X(01) VALUE ','.            EXP00970
009800     05  WS-L-NOME               PIC X(40).                      EXP00980
009900     05  FILLER                  PIC X(01) VALUE ','.            EXP00990
010000     05  WS-L-EMAIL              PIC X(40).                      EXP01000
010100     05  FILLER                  PIC X(01) VALUE ','.            EXP01010
010200     05  WS-L-SITUACAO           PIC X(09).                      EXP01020
010300                                                                 EXP01030
010400 01  WS-LINHA-CSV-CURSO.                                         EXP01040
010410*    CAMPOS DE TRABALHO PARA A MONTAGEM DA LINHA DE CURSO -     * EXP01041
010420*    A LINHA E MONTADA POR STRING EM 0310-LE-CRSWORK, NAO POR   * EXP01042
010430*    MOVE DE GRUPO, PARA NAO DEIXAR ESPACO EMBUTIDO NO CAMPO    * EXP01043
010440*    DE CREDITOS QUANDO O CURSO TEM 1 SO DIGITO (CHG0119)       * EXP01044
010500     05  WS-L-CODIGO             PIC X(10).                      EXP01050
010700     05  WS-L-TITULO             PIC X(30).                      EXP01070
010900     05  WS-L-CREDITOS           PIC X(02) VALUE SPACES.        EXP01090
011100     05  WS-L-INSTRUTOR          PIC X(20).                      EXP01110
011300     05  WS-L-SEMESTRE           PIC X(06).                      EXP01130
011500     05  WS-L-DEPARTAMENTO       PIC X(20).                      EXP01150
011550     05  FILLER                  PIC X(01) VALUE SPACES.         EXP01151
011600                                                                 EXP01160
011700 01  WS-LINHA-SAIDA              PIC X(120).                     EXP01170
011800*    REDEFINE A LINHA DE SAIDA PARA PERMITIR TRUNCAR OS         * EXP01180
011900*    ESPACOS A DIREITA ANTES DE GRAVAR NO ARQUIVO TEXTO         * EXP01190
012000 01  WS-LINHA-SAIDA-R REDEFINES WS-LINHA-SAIDA.                  EXP01200
012100     05  WS-LS-CARACTER          PIC X(01) OCCURS 120 TIMES      EXP01210
012200                                 INDEXED BY WS-IX-CAR.            EXP01220
012300                                                                 EXP01230
012400 COPY CCRMCFG.                                                   EXP01240
012500                                                                 EXP01250
012600 PROCEDURE DIVISION.                                             EXP01260
012700                                                                 EXP01270
012800 0100-INICIO.                                                    EXP01280
012900     PERFORM 0110-ABRIR-ARQUIVOS THRU 0110-EXIT.                 EXP01290
013000     PERFORM 0200-EXPORTA-ALUNOS THRU 0200-EXIT.                 EXP01300
013100     PERFORM 0300-EXPORTA-CURSOS THRU 0300-EXIT.                 EXP01310
013200     PERFORM 0400-FECHA-ARQUIVOS THRU 0400-EXIT.                 EXP01320
013300     DISPLAY 'CCRMEXP: ALUNOS EXPORTADOS...: ' WS-QT-EXPORT-ALU. EXP01330
013400     DISPLAY 'CCRMEXP: CURSOS EXPORTADOS...: ' WS-QT-EXPORT-CRS. EXP01340
013500     STOP RUN.                                                   EXP01350
013600                                                                 EXP01360
013700 0110-ABRIR-ARQUIVOS.                                            EXP01370
013800     OPEN INPUT ARQ-STUWORK.                                     EXP01380
013900     IF STATUS-STUWRK = '30'                                     EXP01390
014000        DISPLAY 'CCRMEXP: STUWORK.DAT NAO ENCONTRADO'            EXP01400
014100        STOP RUN.                                                EXP01410
014200     OPEN INPUT ARQ-CRSWORK.                                     EXP01420
014300     IF STATUS-CRSWRK = '30'                                     EXP01430
014400        DISPLAY 'CCRMEXP: CRSWORK.DAT NAO ENCONTRADO'            EXP01440
014500        CLOSE ARQ-STUWORK                                        EXP01450
014600        STOP RUN.                                                EXP01460
014700     OPEN OUTPUT ARQ-ALUNOS-CSV.                                 EXP01470
014800     OPEN OUTPUT ARQ-CURSOS-CSV.                                 EXP01480
014900 0110-EXIT.                                                      EXP01490
015000     EXIT.                                                       EXP01500
015100                                                                 EXP01510
015200*=============================================================* EXP01520
015300*    REESCREVE STUDENTS.CSV POR INTEIRO - CABECALHO SEGUIDO DE * EXP01530
015400*    UMA LINHA POR ALUNO NA ORDEM CORRENTE DO ARQUIVO DE       * EXP01540
015500*    TRABALHO - NAO HA ORDENACAO ANTES DA EXPORTACAO            * EXP01550
015600*=============================================================* EXP01560
015700 0200-EXPORTA-ALUNOS.                                            EXP01570
015800     MOVE 'regNo,fullName,email,status' TO REG-ALUNOS-CSV.       EXP01580
015900     WRITE REG-ALUNOS-CSV.                                       EXP01590
016000     PERFORM 0210-LE-STUWORK THRU 0210-EXIT                      EXP01600
016100         UNTIL FIM-STUWORK.                                      EXP01610
016200 0200-EXIT.                                                      EXP01620
016300     EXIT.                                                       EXP01630
016400                                                                 EXP01640
016500 0210-LE-STUWORK.                                                EXP01650
016600     READ ARQ-STUWORK                                            EXP01660
016700         AT END                                                  EXP01670
016800             MOVE 'S' TO WS-FIM-STUWORK                          EXP01680
016900             GO TO 0210-EXIT.                                    EXP01690
017000     MOVE STW-REG-NO         TO WS-L-REGNO.                      EXP01700
017100     MOVE STW-NOME-COMPLETO  TO WS-L-NOME.                       EXP01710
017200     MOVE STW-EMAIL          TO WS-L-EMAIL.                      EXP01720
017300     MOVE STW-SITUACAO       TO WS-L-SITUACAO.                   EXP01730
017400     MOVE WS-LINHA-CSV-ALUNO TO WS-LINHA-SAIDA.                  EXP01740
017500     PERFORM 0250-CORTA-BRANCOS THRU 0250-EXIT.                  EXP01750
017600     WRITE REG-ALUNOS-CSV FROM WS-LINHA-SAIDA.                   EXP01760
017700     ADD 1 TO WS-QT-EXPORT-ALU.                                  EXP01770
017800 0210-EXIT.                                                      EXP01780
017900     EXIT.                                                       EXP01790
018000                                                                 EXP01800
018100*    RETIRA OS ESPACOS A DIREITA DA LINHA MONTADA, DA DIREITA   * EXP01810
018200*    PARA A ESQUERDA, ANDANDO O INDICE ATE ACHAR UM CARACTER    * EXP01820
018300*    DIFERENTE DE ESPACO                                        * EXP01830
018400 0250-CORTA-BRANCOS.                                             EXP01840
018500     SET WS-IX-CAR TO 120.                                       EXP01850
018600 0251-PROCURA-FIM.                                                EXP01860
018700     IF WS-IX-CAR = 1                                            EXP01870
018800        GO TO 0250-EXIT.                                         EXP01880
018900     IF WS-LS-CARACTER(WS-IX-CAR) NOT = SPACE                    EXP01890
019000        GO TO 0250-EXIT.                                         EXP01900
019100     SET WS-IX-CAR DOWN BY 1.                                    EXP01910
019200     GO TO 0251-PROCURA-FIM.                                     EXP01920
019300 0250-EXIT.                                                      EXP01930
019400     EXIT.                                                       EXP01940
019500                                                                 EXP01950
019600*=============================================================* EXP01960
019700*    REESCREVE COURSES.CSV POR INTEIRO - CABECALHO SEGUIDO DE  * EXP01970
019800*    UMA LINHA POR DISCIPLINA - O INDICADOR ATIVO/INATIVO NAO  * EXP01990
019900*    FAZ PARTE DO LAYOUT CSV, SO EXISTE NO ARQUIVO DE TRABALHO * EXP02000
020000*=============================================================* EXP02010
020100 0300-EXPORTA-CURSOS.                                            EXP02020
020200     MOVE                                                        EXP02030
020300      'code,title,credits,instructor,semester,department'        EXP02040
020400         TO REG-CURSOS-CSV.                                      EXP02050
020500     WRITE REG-CURSOS-CSV.                                       EXP02060
020600     PERFORM 0310-LE-CRSWORK THRU 0310-EXIT                      EXP02070
020700         UNTIL FIM-CRSWORK.                                      EXP02080
020800 0300-EXIT.                                                      EXP02090
020900     EXIT.                                                       EXP02100
021000                                                                 EXP02110
021100 0310-LE-CRSWORK.                                                EXP02120
021200     READ ARQ-CRSWORK                                            EXP02130
021300         AT END                                                  EXP02140
021400             MOVE 'S' TO WS-FIM-CRSWORK                          EXP02150
021500             GO TO 0310-EXIT.                                    EXP02160
021600     MOVE CRS-CODIGO        TO WS-L-CODIGO.                      EXP02170
021700     MOVE CRS-TITULO        TO WS-L-TITULO.                      EXP02180
021710*    MONTA OS CREDITOS COMO CADEIA DE DIGITOS ALINHADA A        * EXP02181
021720*    ESQUERDA (1 OU 2 CARACTERES) PARA O STRING ABAIXO PODER    * EXP02182
021730*    DESCARTAR O ESPACO SOBRA COM DELIMITED BY SPACE - CHG0119  * EXP02183
021740     MOVE SPACES TO WS-L-CREDITOS.                               EXP02184
021750     IF CRS-CREDITOS > 9                                         EXP02185
021760        MOVE CRS-CREDITOS TO WS-L-CREDITOS                       EXP02186
021770     ELSE                                                        EXP02187
021780        MOVE CRS-CREDITOS(2:1) TO WS-L-CREDITOS(1:1).             EXP02188
021900     MOVE CRS-INSTRUTOR     TO WS-L-INSTRUTOR.                   EXP02200
022000     MOVE CRS-SEMESTRE      TO WS-L-SEMESTRE.                    EXP02210
022100     MOVE CRS-DEPARTAMENTO  TO WS-L-DEPARTAMENTO.                EXP02220
022110*    MONTA A LINHA POR STRING COM DELIMITED BY SPACE EM CADA    * EXP02221
022120*    CAMPO PARA NAO DEIXAR ESPACO EMBUTIDO ANTES DA VIRGULA -   * EXP02222
022130*    SUBSTITUI O MOVE DE GRUPO ANTIGO (CHG0119)                 * EXP02223
022140     MOVE SPACES TO WS-LINHA-SAIDA.                              EXP02224
022143*    OS CAMPOS DE TEXTO USAM DELIMITED BY SIZE (MANTEM O        * EXP02368
022146*    PREENCHIMENTO A DIREITA DE SEMPRE - UM NOME OU TITULO PODE * EXP02369
022148*    TER ESPACO NO MEIO E NAO PODE SER CORTADO NO PRIMEIRO      * EXP02370
022149*    ESPACO); SO OS CREDITOS USAM DELIMITED BY SPACE (CHG0119)  * EXP02371
022150     STRING WS-L-CODIGO      DELIMITED BY SIZE                   EXP02225
022160            ','              DELIMITED BY SIZE                  EXP02226
022170            WS-L-TITULO      DELIMITED BY SIZE                   EXP02227
022180            ','              DELIMITED BY SIZE                  EXP02228
022190            WS-L-CREDITOS    DELIMITED BY SPACE                  EXP02229
022200            ','              DELIMITED BY SIZE                  EXP02361
022210            WS-L-INSTRUTOR   DELIMITED BY SIZE                   EXP02362
022220            ','              DELIMITED BY SIZE                  EXP02363
022230            WS-L-SEMESTRE    DELIMITED BY SIZE                   EXP02364
022240            ','              DELIMITED BY SIZE                  EXP02365
022250            WS-L-DEPARTAMENTO DELIMITED BY SIZE                  EXP02366
022260            INTO WS-LINHA-SAIDA.                                 EXP02367
022300     PERFORM 0250-CORTA-BRANCOS THRU 0250-EXIT.                  EXP02240
022400     WRITE REG-CURSOS-CSV FROM WS-LINHA-SAIDA.                   EXP02250
022500     ADD 1 TO WS-QT-EXPORT-CRS.                                  EXP02260
022600 0310-EXIT.                                                      EXP02270
022700     EXIT.                                                       EXP02280
022800                                                                 EXP02290
022900 0400-FECHA-ARQUIVOS.                                            EXP02300
023000     CLOSE ARQ-STUWORK                                           EXP02310
023100           ARQ-CRSWORK                                           EXP02320
023200           ARQ-ALUNOS-CSV                                        EXP02330
023300           ARQ-CURSOS-CSV.                                       EXP02340
023400 0400-EXIT.                                                      EXP02350
023500     EXIT.                                                       EXP02360
