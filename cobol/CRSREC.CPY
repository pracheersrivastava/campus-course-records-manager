000100*=============================================================*  CRR0010
000200*    CRSREC.CPY                                                *  CRR0020
000300*    SISTEMA - CCRM  (CONTROLE ACADEMICO)                     *  CRR0030
000400*    FINALIDADE : LAYOUT DO CADASTRO MESTRE DE DISCIPLINAS    *  CRR0040
000500*                 OFERECIDAS (COURSE-RECORD), COMPATIVEL COM  *  CRR0050
000600*                 O LAYOUT CSV DE ENTRADA/SAIDA DO LOTE       *  CRR0060
000700*    ANALISTA        : J.KOIKE                                *  CRR0070
000800*    PROGRAMADOR(A)  : R.SILVA                                *  CRR0080
000900*    DATA            : 08/03/1999                             *  CRR0090
001000*    VRS        DATA          DESCRICAO                       *  CRR0100
001100*    1.0        08/03/1999    IMPLANTACAO                     *  CRR0110
001200*    1.1        02/11/1999    R.SILVA  CHG0059 - ACRESCIDO    *  CRR0120
001300*                             INDICADOR ATIVO/INATIVO (SO     *  CRR0130
001400*                             MEMORIA, NAO GRAVA NO CSV)      *  CRR0140
001500*    1.2        14/09/2000    A.PRADO  CHG0092 - REDEFINES DO *  CRR0150
001600*                             SEMESTRE PARA CODIGO NUMERICO   *  CRR0160
001700*                             INTERNO (RELATORIOS)            *  CRR0170
001800*=============================================================*  CRR0180
001900*                                                              *  CRR0190
002000 01  CRS-REGISTRO-MESTRE.                                        CRR0200
002100*        CODIGO UNICO DA DISCIPLINA (EX: CS101)                * CRR0210
002200     05  CRS-CODIGO              PIC X(10).                      CRR0220
002300*        TITULO DA DISCIPLINA                                  * CRR0230
002400     05  CRS-TITULO              PIC X(30).                      CRR0240
002500*        CARGA EM CREDITOS - CAMPO INTEIRO, 1-2 DIGITOS         * CRR0250
002600     05  CRS-CREDITOS            PIC 9(02).                      CRR0260
002700*        PROFESSOR RESPONSAVEL                                  * CRR0270
002800     05  CRS-INSTRUTOR           PIC X(20).                      CRR0280
002900*        SEMESTRE LETIVO DE OFERTA                              * CRR0300
003000     05  CRS-SEMESTRE            PIC X(06).                      CRR0310
003100         88  CRS-SEM-SPRING          VALUE 'SPRING'.             CRR0320
003200         88  CRS-SEM-SUMMER          VALUE 'SUMMER'.             CRR0330
003300         88  CRS-SEM-FALL            VALUE 'FALL  '.             CRR0340
003400*    REDEFINES DO SEMESTRE - CODIGO NUMERICO USADO NOS         *  CRR0350
003500*    TOTAIS DE RELATORIO (1=SPRING,2=SUMMER,3=FALL)            *  CRR0360
003600     05  CRS-SEMESTRE-R REDEFINES CRS-SEMESTRE.                  CRR0370
003700         10  CRS-SEM-LETRA-1     PIC X(01).                      CRR0380
003800         10  FILLER              PIC X(05).                      CRR0390
003900*        DEPARTAMENTO RESPONSAVEL PELA DISCIPLINA               * CRR0400
004000     05  CRS-DEPARTAMENTO        PIC X(20).                      CRR0410
004100*        INDICADOR DE DISCIPLINA ATIVA - SOMENTE EM MEMORIA,    * CRR0420
004200*        DEFAULT 'Y' NA CRIACAO, NAO PERSISTE NO CSV            * CRR0430
004300     05  CRS-INDIC-ATIVO         PIC X(01) VALUE 'Y'.            CRR0440
004400         88  CRS-ATIVA               VALUE 'Y'.                  CRR0450
004500         88  CRS-INATIVA             VALUE 'N'.                  CRR0460
004600*        AREA RESERVADA PARA EXPANSAO FUTURA                    * CRR0470
004700     05  FILLER                  PIC X(10) VALUE SPACES.         CRR0480
